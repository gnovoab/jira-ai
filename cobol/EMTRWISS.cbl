000100*****************************************************************
000200***                  ENGENHARIA - METRICAS (EMTR)              ***
000300***        LAYOUT DO EXTRATO DE ISSUES DO JIRA (ENTRADA)       ***
000400***         ==========================================         ***
000500***                                                            ***
000600***   RQ02     - BOOK ISSUE/HISTORICO DO EXTRATO NOTURNO       ***
000700***   BOOK     - EMTRWISS                                      ***
000800***   WORK     - EMTRWISS                                      ***
000900***   TAM.REG. - REGISTRO ACHATADO, DELIMITADO POR '|'         ***
001000***              (HISTORICO DELIMITADO POR ';' E ',')          ***
001100***                                                            ***
001200***------------------------------------------------------------***
001300***                    DESCRICAO DOS CAMPOS                    ***
001400***------------------------------------------------------------***
001500*** CAMPO                         | DESCRICAO                  ***
001600***------------------------------------------------------------***
001700***                       DADOS DA ISSUE                       ***
001800***-------------------------------+----------------------------***
001900*** EMTRW-ISS-KEY                 | CHAVE DA ISSUE (PROJ-123)  ***
002000***-------------------------------+----------------------------***
002100*** EMTRW-ISS-TYPE                | TIPO (STORY/BUG/TASK/SUB)  ***
002200***-------------------------------+----------------------------***
002300*** EMTRW-ISS-STATUS               | STATUS ATUAL DO WORKFLOW  ***
002400***-------------------------------+----------------------------***
002500*** EMTRW-ISS-PRIORITY            | PRIORIDADE (OU BRANCO)     ***
002600***-------------------------------+----------------------------***
002700*** EMTRW-ISS-ASSIGNEE            | NOME DO RESPONSAVEL        ***
002800***-------------------------------+----------------------------***
002900*** EMTRW-ISS-STORY-POINTS        | ESTIMATIVA EM STORY POINTS ***
003000***-------------------------------+----------------------------***
003100*** EMTRW-ISS-SPRINT-NAME         | NOME DA SPRINT MAIS RECENTE***
003200***-------------------------------+----------------------------***
003300*** EMTRW-ISS-SPRINT-ID           | ID NUMERICO DA SPRINT      ***
003400***-------------------------------+----------------------------***
003500*** EMTRW-ISS-SPRINT-STR-DATE     | INICIO DA SPRINT (ISO-8601)***
003600***-------------------------------+----------------------------***
003700*** EMTRW-ISS-SPRINT-END-DATE     | FIM DA SPRINT (ISO-8601)   ***
003800***-------------------------------+----------------------------***
003900*** EMTRW-ISS-FIX-VERSIONS        | RELEASES DA ISSUE (LISTA)  ***
004000***-------------------------------+----------------------------***
004100*** EMTRW-ISS-HIST-COUNT          | QTD DE EVENTOS DE HISTORICO***
004200***------------------------------------------------------------***
004300***               HISTORICO DE MUDANCA DE STATUS/SPRINT         ***
004400***-------------------------------+----------------------------***
004500*** EMTRW-HIST-FIELD              | CAMPO ALTERADO (STATUS/    ***
004600***                               | SPRINT)                    ***
004700***-------------------------------+----------------------------***
004800*** EMTRW-HIST-FROM                | VALOR ANTERIOR             ***
004900***-------------------------------+----------------------------***
005000*** EMTRW-HIST-TO                  | VALOR NOVO                 ***
005100***------------------------------------------------------------***
005200***                     LOG DE MANUTENCAO                      ***
005300***------------------------------------------------------------***
005400***   DATA   | MARCA | RESP            | MOTIVO                ***
005500***----------+-------+-----------------+-----------------------***
005600*** 03/02/87 | LJ001 | L.JUNQUEIRA      | CRIACAO DO COPYBOOK   ***
005700*** 19/11/98 | LJ014 | L.JUNQUEIRA      | AJUSTE Y2K - DATAS    ***
005800***          |       |                 | DA SPRINT PARA X(25)  ***
005900*** 22/08/03 | VS022 | V.SIQUEIRA       | FIX-VERSIONS X(80) P/ ***
006000***          |       |                 | X(200) - ISSUE C/MTAS ***
006100***------------------------------------------------------------***
006200* MAXIMO DE 0020 EVENTOS DE HISTORICO POR ISSUE (EMTRW-HIST-MAX)
006300 01  EMTRW-ISSUE-REC.
006400     03  EMTRW-ISS-KEY             PIC  X(020).
006500     03  EMTRW-ISS-TYPE            PIC  X(020).
006600     03  EMTRW-ISS-STATUS          PIC  X(030).
006700     03  EMTRW-ISS-PRIORITY        PIC  X(010).
006800     03  EMTRW-ISS-PRIORITY-R REDEFINES EMTRW-ISS-PRIORITY.
006900         05  EMTRW-ISS-PRI-1ST     PIC  X(001).
007000         05  FILLER                PIC  X(009).
007100     03  EMTRW-ISS-ASSIGNEE        PIC  X(060).
007200     03  EMTRW-ISS-STORY-POINTS    PIC  S9(3)V9(2).
007300     03  EMTRW-ISS-SPRINT-NAME     PIC  X(060).
007400     03  EMTRW-ISS-SPRINT-ID       PIC  9(009).
007500     03  EMTRW-ISS-SPRINT-STR-DATE PIC  X(025).
007600     03  EMTRW-ISS-SPRT-STR-DT-R REDEFINES
007700                                   EMTRW-ISS-SPRINT-STR-DATE.
007800         05  EMTRW-ISS-SSD-YYYY    PIC  X(004).
007900         05  FILLER                PIC  X(001).
008000         05  EMTRW-ISS-SSD-MM      PIC  X(002).
008100         05  FILLER                PIC  X(001).
008200         05  EMTRW-ISS-SSD-DD      PIC  X(002).
008300         05  FILLER                PIC  X(015).
008400     03  EMTRW-ISS-SPRINT-END-DATE PIC  X(025).
008500     03  EMTRW-ISS-SPRT-END-DT-R REDEFINES
008600                                   EMTRW-ISS-SPRINT-END-DATE.
008700         05  EMTRW-ISS-SED-YYYY    PIC  X(004).
008800         05  FILLER                PIC  X(001).
008900         05  EMTRW-ISS-SED-MM      PIC  X(002).
009000         05  FILLER                PIC  X(001).
009100         05  EMTRW-ISS-SED-DD      PIC  X(002).
009200         05  FILLER                PIC  X(015).
009300* VS022 22/08/03 - CAMPO AMPLIADO DE X(080) P/ X(200) (ISSUE COM
009400*         MUITAS RELEASES ASSOCIADAS TRUNCAVA NA LISTAGEM).
009500     03  EMTRW-ISS-FIX-VERSIONS    PIC  X(200).                VS022
009600     03  EMTRW-ISS-HIST-COUNT      PIC  9(004).
009700     03  EMTRW-ISS-HISTORY OCCURS 0 TO 20 TIMES
009800             DEPENDING ON EMTRW-ISS-HIST-COUNT
009900             INDEXED BY EMTRW-HIST-IDX.
010000         05  EMTRW-HIST-FIELD      PIC  X(020).
010100         05  EMTRW-HIST-FROM       PIC  X(030).
010200         05  EMTRW-HIST-TO         PIC  X(060).
010300     03  FILLER                    PIC  X(040).
010400*
010500 01  EMTRW-HIST-MAX                PIC  9(002) VALUE 20.
010600*
