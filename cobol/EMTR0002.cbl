000100*===============================================================*
000200* PROGRAMA  : EMTR0002
000300* ANALISTA  : V.SIQUEIRA
000400* DATA      : 14/05/1988
000500* SISTEMA   : EMTR - METRICAS DE ENGENHARIA
000600* LINGUAGEM : COBOL
000700* COMPILACAO: 12 - PSOSE600 - Cobol c/otimizacao p/producao
000800* AMBIENTE   : BATCH
000900* OBJETIVO   : LER O ARQUIVO NORMALIZADO DE ISSUES (EMTRISV,
001000*             GERADO PELO EMTR0001) E O ARQUIVO DE HORAS DE
001100*             APROVACAO DE PULL REQUEST (EMTRPRA), E CALCULAR,
001200*             PARA CADA SPRINT ENCONTRADA NO EXTRATO: (1) O
001300*             REGISTRO DE METRICAS DA SPRINT (VELOCIDADE,
001400*             ENTREGA, FALHA DE QA, DENSIDADE DE BUGS, FAIXA
001500*             DE PRIORIDADE, MEDIA/MEDIANA DE HORAS DE PR) E
001600*             (2) UM REGISTRO DE METRICAS POR DESENVOLVEDOR
001700*             RESPONSAVEL POR ALGUMA ISSUE DA SPRINT.
001800* OBSERVACAO : A MEDIA/MEDIANA DE HORAS DE PR E CALCULADA UMA
001900*             UNICA VEZ SOBRE TODA A POPULACAO DE EMTRPRA E
002000*             REAPROVEITADA EM TODAS AS SPRINTS (NAO E FILTRADA
002100*             POR SPRINT NEM POR DESENVOLVEDOR).
002200*----------------------------------------------------------------
002300* VRS004 VS041   11/03/2004 - AMPLIACAO DE WK-PRA-TAB/WK-PRA-MAX
002400*                             DE 0300 P/ 3000 OCORRENCIAS (VOLUME
002500*                             DE PR EXCEDIA O LIMITE ANTIGO)
002600* VRS003 VS014   07/12/1998 - REVISAO Y2K: PROGRAMA NAO TRATA
002700*                             DATAS, SEM IMPACTO - REVISADO E
002800*                             DOCUMENTADO PARA O COMITE Y2K
002900* VRS002 VS014   18/07/1990 - NOVA FAIXA DE PRIORIDADE PASSA A
003000*                             CONSIDERAR SOMENTE AS QUATRO
003100*                             CATEGORIAS PADRAO DO JIRA
003200* VRS001 VS001   14/05/1988 - IMPLANTACAO
003300*===============================================================*
003400*
003500*************************
003600 IDENTIFICATION DIVISION.
003700*************************
003800 PROGRAM-ID.    EMTR0002.
003900 AUTHOR.        V.SIQUEIRA.
004000 INSTALLATION.  DEPTO ENGENHARIA DE SOFTWARE.
004100 DATE-WRITTEN.  14/05/1988.
004200 DATE-COMPILED.
004300 SECURITY.      NON-CONFIDENCIAL.
004400*
004500***********************
004600 ENVIRONMENT  DIVISION.
004700***********************
004800*
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-3090.
005100 OBJECT-COMPUTER. IBM-3090.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400*
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT EMTR-ISV-FILE  ASSIGN TO EMTRISV
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS  IS WK-ISV-STATUS.
006000*
006100     SELECT EMTR-PRA-FILE  ASSIGN TO EMTRPRA
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS  IS WK-PRA-STATUS.
006400*
006500     SELECT EMTR-SMT-FILE  ASSIGN TO EMTRSMT
006600         ORGANIZATION IS SEQUENTIAL
006700         FILE STATUS  IS WK-SMT-STATUS.
006800*
006900     SELECT EMTR-DMT-FILE  ASSIGN TO EMTRDMT
007000         ORGANIZATION IS SEQUENTIAL
007100         FILE STATUS  IS WK-DMT-STATUS.
007200*
007300****************
007400 DATA  DIVISION.
007500****************
007600*
007700 FILE SECTION.
007800*-----------------------------------------------------------*
007900 FD  EMTR-ISV-FILE
008000     RECORDING MODE IS F.
008100     COPY EMTRWISS.
008200*-----------------------------------------------------------*
008300 FD  EMTR-PRA-FILE
008400     RECORDING MODE IS F.
008500     COPY EMTRWPRA.
008600*-----------------------------------------------------------*
008700 FD  EMTR-SMT-FILE
008800     RECORDING MODE IS F.
008900     COPY EMTRWSMT.
009000*-----------------------------------------------------------*
009100 FD  EMTR-DMT-FILE
009200     RECORDING MODE IS F.
009300     COPY EMTRWDMT.
009400*-----------------------------------------------------------*
009500*-----------------------*
009600 WORKING-STORAGE SECTION.
009700*-----------------------*
009800 77  CTE-VERS                      PIC  X(006) VALUE 'VRS004'.
009900 77  WK-ISV-STATUS                 PIC  X(002) VALUE '00'.
010000     88  WK-ISV-OK                        VALUE '00'.
010100     88  WK-ISV-EOF                       VALUE '10'.
010200 77  WK-PRA-STATUS                 PIC  X(002) VALUE '00'.
010300     88  WK-PRA-IN-OK                     VALUE '00'.
010400     88  WK-PRA-IN-EOF                    VALUE '10'.
010500 77  WK-SMT-STATUS                 PIC  X(002) VALUE '00'.
010600 77  WK-DMT-STATUS                 PIC  X(002) VALUE '00'.
010700*
010800* TABELAS USADAS PARA MAIUSCULIZAR CAMPOS ANTES DE COMPARAR
010900* (REGRA: COMPARACOES DE TIPO/STATUS/PRIORIDADE/HISTORICO SAO
011000* CASE-INSENSITIVE)
011100 77  WK-MINUSCULAS                 PIC  X(026)
011200                        VALUE 'abcdefghijklmnopqrstuvwxyz'.
011300 77  WK-MAIUSCULAS                 PIC  X(026)
011400                        VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
011500*
011600* TABELA DE ISSUES CARREGADA EM MEMORIA A PARTIR DO EMTRISV
011700 01  WK-ISSUE-TAB.
011800     03  WK-ISSUE-ENTRY OCCURS 0 TO 3000 TIMES
011900             DEPENDING ON WK-ISS-MAX
012000             INDEXED BY WK-ISS-IDX.
012100         05  WK-ISS-SPRINT-ID      PIC  9(009).
012200         05  WK-ISS-TYPE-UC        PIC  X(020).
012300         05  WK-ISS-STATUS-UC      PIC  X(030).
012400         05  WK-ISS-PRIORITY-UC    PIC  X(010).
012500         05  WK-ISS-ASSIGNEE       PIC  X(060).
012600         05  WK-ISS-STORY-POINTS   PIC S9(3)V9(2).
012700         05  WK-ISS-QA-FAIL-SW     PIC  X(001).
012800             88  WK-ISS-QA-FAIL            VALUE 'Y'.
012900         05  FILLER                PIC  X(010).
013000 77  WK-ISS-MAX                    PIC S9(009) COMP VALUE ZEROS.
013100*
013200* TABELA DE HORAS DE PR (CARREGADA E ORDENADA PARA A MEDIANA)
013300* VS041 11/03/2004 - LIMITE AMPLIADO DE 300 P/ 3000 OCORRENCIAS.
013400 01  WK-PRA-TAB.
013500     03  WK-PRA-VALOR OCCURS 0 TO 3000 TIMES             VRS004
013600             DEPENDING ON WK-PRA-MAX
013700             INDEXED BY WK-PRA-IDX, WK-PRA-IDX2
013800             PIC S9(5)V9(2).
013900 77  WK-PRA-MAX                    PIC S9(009) COMP VALUE ZEROS.
014000 77  WK-PRA-TEMP                   PIC S9(5)V9(2) VALUE ZEROS.
014100 77  WK-PRA-SOMA                   PIC S9(7)V9(2) VALUE ZEROS.
014200 77  WK-PRA-MEDIA                  PIC S9(5)V9(2) VALUE ZEROS.
014300 77  WK-PRA-MEDIANA                PIC S9(5)V9(2) VALUE ZEROS.
014400 77  WK-PRA-HALF                   PIC S9(009) COMP VALUE ZEROS.
014500 77  WK-PRA-REM                    PIC S9(009) COMP VALUE ZEROS.
014600*
014700* LISTA DE SPRINTS DISTINTAS ENCONTRADAS NO EXTRATO
014800 01  WK-SPRINT-TAB.
014900     03  WK-SPRINT-ID-TAB OCCURS 0 TO 200 TIMES
015000             DEPENDING ON WK-SPRINT-MAX
015100             INDEXED BY WK-SPRINT-IDX
015200             PIC 9(009).
015300 77  WK-SPRINT-MAX                 PIC S9(009) COMP VALUE ZEROS.
015400 77  WK-SPR-ACHADO-SW              PIC  X(001) VALUE 'N'.
015500     88  WK-SPR-ACHADO                    VALUE 'Y'.
015600     88  WK-SPR-NAO-ACHADO                VALUE 'N'.
015700*
015800* LISTA DE DESENVOLVEDORES DISTINTOS DENTRO DA SPRINT CORRENTE
015900 01  WK-DEV-TAB.
016000     03  WK-DEV-NAME-TAB OCCURS 0 TO 200 TIMES
016100             DEPENDING ON WK-DEV-MAX
016200             INDEXED BY WK-DEV-IDX, WK-DEV-IDX2
016300             PIC X(060).
016400 77  WK-DEV-MAX                    PIC S9(009) COMP VALUE ZEROS.
016500 77  WK-DEV-ACHADO-SW              PIC  X(001) VALUE 'N'.
016600     88  WK-DEV-ACHADO                    VALUE 'Y'.
016700     88  WK-DEV-NAO-ACHADO                VALUE 'N'.
016800*
016900* CHAVE DA SPRINT SENDO CALCULADA NO MOMENTO, E SUA VISAO
017000* ALFANUMERICA PARA GRAVACAO EM SM-SPRINT-ID
017100 01  WK-SPRINT-ID-EDIT.
017200     03  WK-SID-NUM                PIC  9(009).
017300 01  WK-SPRINT-ID-EDIT-R REDEFINES WK-SPRINT-ID-EDIT.
017400     03  WK-SID-ALFA                PIC  X(009).
017500*
017600* BUFFERS DE MAIUSCULIZACAO DO HISTORICO (REGRA 1 - FORMA
017700* ESTRITA: CAMPO=STATUS, DE=QA, PARA=QA FAILED)
017800 01  WK-HIST-BUFFERS.
017900     03  WK-HIST-FIELD-UC          PIC  X(020).
018000     03  WK-HIST-FROM-UC           PIC  X(030).
018100     03  WK-HIST-TO-UC             PIC  X(060).
018200 77  WK-QA-FAIL-FOUND2-SW          PIC  X(001) VALUE 'N'.
018300     88  WK-QA-FAIL-FOUND2                VALUE 'Y'.
018400*
018500* ACUMULADORES DE METRICAS DA SPRINT CORRENTE
018600 01  WK-SPRINT-ACUM.
018700     03  WK-SA-TOTAL-ISSUES        PIC S9(009) COMP VALUE ZEROS.
018800     03  WK-SA-QA-FAILURES         PIC S9(009) COMP VALUE ZEROS.
018900     03  WK-SA-TOTAL-STORIES       PIC S9(009) COMP VALUE ZEROS.
019000     03  WK-SA-DELIVERED-STORIES   PIC S9(009) COMP VALUE ZEROS.
019100     03  WK-SA-TOTAL-BUGS          PIC S9(009) COMP VALUE ZEROS.
019200     03  WK-SA-P1                  PIC S9(009) COMP VALUE ZEROS.
019300     03  WK-SA-P2                  PIC S9(009) COMP VALUE ZEROS.
019400     03  WK-SA-P3                  PIC S9(009) COMP VALUE ZEROS.
019500     03  WK-SA-P4                  PIC S9(009) COMP VALUE ZEROS.
019600     03  WK-SA-VELOCITY            PIC S9(5)V9(2) VALUE ZEROS.
019700     03  WK-SA-COMMITTED           PIC S9(5)V9(2) VALUE ZEROS.
019800     03  FILLER                    PIC  X(020).
019900*
020000* ACUMULADORES DE METRICAS DO DESENVOLVEDOR CORRENTE
020100 01  WK-DEV-ACUM.
020200     03  WK-DA-TOTAL-ISSUES        PIC S9(009) COMP VALUE ZEROS.
020300     03  WK-DA-QA-FAILURES         PIC S9(009) COMP VALUE ZEROS.
020400     03  WK-DA-TOTAL-BUGS          PIC S9(009) COMP VALUE ZEROS.
020500     03  WK-DA-P1                  PIC S9(009) COMP VALUE ZEROS.
020600     03  WK-DA-P2                  PIC S9(009) COMP VALUE ZEROS.
020700     03  WK-DA-P3                  PIC S9(009) COMP VALUE ZEROS.
020800     03  WK-DA-P4                  PIC S9(009) COMP VALUE ZEROS.
020900     03  WK-DA-POINTS-DELIV        PIC S9(5)V9(2) VALUE ZEROS.
021000     03  FILLER                    PIC  X(020).
021100*
021200 77  GDA-QT-SPRINTS                PIC S9(009) COMP VALUE ZEROS.
021300 77  GDA-QT-DEVS                   PIC S9(009) COMP VALUE ZEROS.
021400*
021500*********************
021600 PROCEDURE  DIVISION.
021700*********************
021800*
021900*---------------------------------*
022000 000000-MAIN.
022100*---------------------------------*
022200     PERFORM 000100-ABRE-ARQUIVOS.
022300     PERFORM 000150-CARREGA-ISSUES THRU 000150-EXIT
022400         UNTIL WK-ISV-EOF.
022500     PERFORM 000160-CARREGA-PRA THRU 000160-EXIT
022600         UNTIL WK-PRA-IN-EOF.
022700     PERFORM 000170-CALCULA-PR-GLOBAL THRU 000170-EXIT.
022800     PERFORM 000200-PROCESSA-SPRINTS THRU 000200-EXIT
022900         VARYING WK-SPRINT-IDX FROM 1 BY 1
023000         UNTIL WK-SPRINT-IDX > WK-SPRINT-MAX.
023100     PERFORM 000900-ENCERRA-ARQUIVOS.
023200     PERFORM 999999-ENCERRA-PROGRAMA.
023300*
023400*---------------------------------*
023500 000100-ABRE-ARQUIVOS.
023600*---------------------------------*
023700     OPEN INPUT  EMTR-ISV-FILE.
023800     IF NOT WK-ISV-OK
023900        DISPLAY 'EMTR0002 - ERRO AO ABRIR EMTRISV ' WK-ISV-STATUS
024000        GO TO 999999-ENCERRA-PROGRAMA
024100     END-IF.
024200     OPEN INPUT  EMTR-PRA-FILE.
024300     IF NOT WK-PRA-IN-OK
024400        DISPLAY 'EMTR0002 - ERRO AO ABRIR EMTRPRA ' WK-PRA-STATUS
024500        GO TO 999999-ENCERRA-PROGRAMA
024600     END-IF.
024700     OPEN OUTPUT EMTR-SMT-FILE.
024800     IF NOT WK-SMT-STATUS = '00'
024900        DISPLAY 'EMTR0002 - ERRO AO ABRIR EMTRSMT ' WK-SMT-STATUS
025000        GO TO 999999-ENCERRA-PROGRAMA
025100     END-IF.
025200     OPEN OUTPUT EMTR-DMT-FILE.
025300     IF NOT WK-DMT-STATUS = '00'
025400        DISPLAY 'EMTR0002 - ERRO AO ABRIR EMTRDMT ' WK-DMT-STATUS
025500        GO TO 999999-ENCERRA-PROGRAMA
025600     END-IF.
025700     READ EMTR-ISV-FILE
025800         AT END SET WK-ISV-EOF TO TRUE
025900     END-READ.
026000     READ EMTR-PRA-FILE
026100         AT END SET WK-PRA-IN-EOF TO TRUE
026200     END-READ.
026300*
026400*---------------------------------*
026500 000150-CARREGA-ISSUES.
026600*---------------------------------*
026700     ADD 1 TO WK-ISS-MAX.
026800     MOVE EMTRW-ISS-SPRINT-ID   TO WK-ISS-SPRINT-ID(WK-ISS-MAX).
026900     MOVE EMTRW-ISS-TYPE        TO WK-ISS-TYPE-UC(WK-ISS-MAX).
027000     INSPECT WK-ISS-TYPE-UC(WK-ISS-MAX)
027100         CONVERTING WK-MINUSCULAS TO WK-MAIUSCULAS.
027200     MOVE EMTRW-ISS-STATUS      TO WK-ISS-STATUS-UC(WK-ISS-MAX).
027300     INSPECT WK-ISS-STATUS-UC(WK-ISS-MAX)
027400         CONVERTING WK-MINUSCULAS TO WK-MAIUSCULAS.
027500     MOVE EMTRW-ISS-PRIORITY    TO WK-ISS-PRIORITY-UC(WK-ISS-MAX).
027600     INSPECT WK-ISS-PRIORITY-UC(WK-ISS-MAX)
027700         CONVERTING WK-MINUSCULAS TO WK-MAIUSCULAS.
027800     MOVE EMTRW-ISS-ASSIGNEE    TO WK-ISS-ASSIGNEE(WK-ISS-MAX).
027900     MOVE EMTRW-ISS-STORY-POINTS
028000                                TO WK-ISS-STORY-POINTS(WK-ISS-MAX).
028100     PERFORM 000155-TESTA-FALHA-ESTRITA THRU 000155-EXIT.
028200     PERFORM 000157-REGISTRA-SPRINT THRU 000157-EXIT.
028300     READ EMTR-ISV-FILE
028400         AT END SET WK-ISV-EOF TO TRUE
028500     END-READ.
028600 000150-EXIT.
028700     EXIT.
028800*
028900*---------------------------------*
029000 000155-TESTA-FALHA-ESTRITA.
029100*---------------------------------*
029200* REGRA 1 - FORMA ESTRITA DA FALHA DE QA - CAMPO=STATUS,
029300* DE=QA, PARA=QA FAILED, COMPARACAO SEM DISTINCAO DE
029400* MAIUSCULAS/MINUSCULAS, BASTA UMA OCORRENCIA (PARA NA
029500* PRIMEIRA).
029600     MOVE 'N' TO WK-QA-FAIL-FOUND2-SW.
029700     PERFORM 000156-TESTA-UM-EVENTO THRU 000156-EXIT
029800         VARYING EMTRW-HIST-IDX FROM 1 BY 1
029900         UNTIL EMTRW-HIST-IDX > EMTRW-ISS-HIST-COUNT
030000            OR WK-QA-FAIL-FOUND2.
030100     IF WK-QA-FAIL-FOUND2
030200        MOVE 'Y' TO WK-ISS-QA-FAIL-SW(WK-ISS-MAX)
030300     ELSE
030400        MOVE 'N' TO WK-ISS-QA-FAIL-SW(WK-ISS-MAX)
030500     END-IF.
030600 000155-EXIT.
030700     EXIT.
030800*
030900*---------------------------------*
031000 000156-TESTA-UM-EVENTO.
031100*---------------------------------*
031200     MOVE EMTRW-HIST-FIELD(EMTRW-HIST-IDX) TO WK-HIST-FIELD-UC.
031300     INSPECT WK-HIST-FIELD-UC
031400         CONVERTING WK-MINUSCULAS TO WK-MAIUSCULAS.
031500     MOVE EMTRW-HIST-FROM(EMTRW-HIST-IDX)  TO WK-HIST-FROM-UC.
031600     INSPECT WK-HIST-FROM-UC
031700         CONVERTING WK-MINUSCULAS TO WK-MAIUSCULAS.
031800     MOVE EMTRW-HIST-TO(EMTRW-HIST-IDX)    TO WK-HIST-TO-UC.
031900     INSPECT WK-HIST-TO-UC
032000         CONVERTING WK-MINUSCULAS TO WK-MAIUSCULAS.
032100     IF WK-HIST-FIELD-UC = 'STATUS'
032200        AND WK-HIST-FROM-UC = 'QA'
032300        AND WK-HIST-TO-UC = 'QA FAILED'
032400        SET WK-QA-FAIL-FOUND2 TO TRUE
032500     END-IF.
032600 000156-EXIT.
032700     EXIT.
032800*
032900*---------------------------------*
033000 000157-REGISTRA-SPRINT.
033100*---------------------------------*
033200     SET WK-SPR-NAO-ACHADO TO TRUE.
033300     PERFORM 000158-COMPARA-SPRINT THRU 000158-EXIT
033400         VARYING WK-SPRINT-IDX FROM 1 BY 1
033500         UNTIL WK-SPRINT-IDX > WK-SPRINT-MAX
033600            OR WK-SPR-ACHADO.
033700     IF WK-SPR-NAO-ACHADO
033800        ADD 1 TO WK-SPRINT-MAX
033900        MOVE EMTRW-ISS-SPRINT-ID TO WK-SPRINT-ID-TAB(WK-SPRINT-MAX)
034000     END-IF.
034100 000157-EXIT.
034200     EXIT.
034300*
034400*---------------------------------*
034500 000158-COMPARA-SPRINT.
034600*---------------------------------*
034700     IF WK-SPRINT-ID-TAB(WK-SPRINT-IDX) = EMTRW-ISS-SPRINT-ID
034800        SET WK-SPR-ACHADO TO TRUE
034900     END-IF.
035000 000158-EXIT.
035100     EXIT.
035200*
035300*---------------------------------*
035400 000160-CARREGA-PRA.
035500*---------------------------------*
035600     ADD 1 TO WK-PRA-MAX.
035700     MOVE EMTRW-PRA-HOURS TO WK-PRA-VALOR(WK-PRA-MAX).
035800     READ EMTR-PRA-FILE
035900         AT END SET WK-PRA-IN-EOF TO TRUE
036000     END-READ.
036100 000160-EXIT.
036200     EXIT.
036300*
036400*---------------------------------*
036500 000170-CALCULA-PR-GLOBAL.
036600*---------------------------------*
036700* REGRA 10/11 - MEDIA E MEDIANA DAS HORAS DE PR, SOBRE TODA A
036800* POPULACAO DE EMTRPRA, CALCULADAS UMA UNICA VEZ NO JOB.
036900     IF WK-PRA-MAX = 0
037000        MOVE ZEROS TO WK-PRA-MEDIA
037100        MOVE ZEROS TO WK-PRA-MEDIANA
037200     ELSE
037300        MOVE ZEROS TO WK-PRA-SOMA
037400        PERFORM 000172-SOMA-PRA THRU 000172-EXIT
037500            VARYING WK-PRA-IDX FROM 1 BY 1
037600            UNTIL WK-PRA-IDX > WK-PRA-MAX
037700        COMPUTE WK-PRA-MEDIA ROUNDED = WK-PRA-SOMA / WK-PRA-MAX
037800        PERFORM 000175-ORDENA-PRA THRU 000175-EXIT
037900        DIVIDE WK-PRA-MAX BY 2
038000            GIVING WK-PRA-HALF REMAINDER WK-PRA-REM
038100        IF WK-PRA-REM = 0
038200           COMPUTE WK-PRA-MEDIANA ROUNDED =
038300               (WK-PRA-VALOR(WK-PRA-HALF) +
038400                WK-PRA-VALOR(WK-PRA-HALF + 1)) / 2
038500        ELSE
038600           MOVE WK-PRA-VALOR(WK-PRA-HALF + 1) TO WK-PRA-MEDIANA
038700        END-IF
038800     END-IF.
038900 000170-EXIT.
039000     EXIT.
039100*
039200*---------------------------------*
039300 000172-SOMA-PRA.
039400*---------------------------------*
039500     ADD WK-PRA-VALOR(WK-PRA-IDX) TO WK-PRA-SOMA.
039600 000172-EXIT.
039700     EXIT.
039800*
039900*---------------------------------*
040000 000175-ORDENA-PRA.
040100*---------------------------------*
040200* ORDENACAO ASCENDENTE POR SELECAO DIRETA (BOLHA) - TABELA EM
040300* MEMORIA E PEQUENA, NAO JUSTIFICA UM PASSO DE SORT SEPARADO.
040400     PERFORM 000176-PASSADA-EXTERNA THRU 000176-EXIT
040500         VARYING WK-PRA-IDX FROM 1 BY 1
040600         UNTIL WK-PRA-IDX >= WK-PRA-MAX.
040700 000175-EXIT.
040800     EXIT.
040900*
041000*---------------------------------*
041100 000176-PASSADA-EXTERNA.
041200*---------------------------------*
041300     PERFORM 000177-PASSADA-INTERNA THRU 000177-EXIT
041400         VARYING WK-PRA-IDX2 FROM 1 BY 1
041500         UNTIL (WK-PRA-IDX2 + WK-PRA-IDX) > WK-PRA-MAX.
041600 000176-EXIT.
041700     EXIT.
041800*
041900*---------------------------------*
042000 000177-PASSADA-INTERNA.
042100*---------------------------------*
042200     IF WK-PRA-VALOR(WK-PRA-IDX2) > WK-PRA-VALOR(WK-PRA-IDX2 + 1)
042300        MOVE WK-PRA-VALOR(WK-PRA-IDX2)    TO WK-PRA-TEMP
042400        MOVE WK-PRA-VALOR(WK-PRA-IDX2 + 1)
042500                                           TO WK-PRA-VALOR(WK-PRA-IDX2)
042600        MOVE WK-PRA-TEMP
042700                               TO WK-PRA-VALOR(WK-PRA-IDX2 + 1)
042800     END-IF.
042900 000177-EXIT.
043000     EXIT.
043100*
043200*---------------------------------*
043300 000200-PROCESSA-SPRINTS.
043400*---------------------------------*
043500     ADD 1 TO GDA-QT-SPRINTS.
043600     PERFORM 000210-CALCULA-METRICAS-SPRINT THRU 000210-EXIT.
043700     PERFORM 000300-CALCULA-DEVS-SPRINT THRU 000300-EXIT.
043800 000200-EXIT.
043900     EXIT.
044000*
044100*---------------------------------*
044200 000210-CALCULA-METRICAS-SPRINT.
044300*---------------------------------*
044400     MOVE WK-SPRINT-ID-TAB(WK-SPRINT-IDX) TO WK-SID-NUM.
044500     INITIALIZE WK-SPRINT-ACUM.
044600     INITIALIZE EMTRW-SPRINT-METRICS-REC.
044700     PERFORM 000220-ACUM-ISSUE-SPRINT THRU 000220-EXIT
044800         VARYING WK-ISS-IDX FROM 1 BY 1
044900         UNTIL WK-ISS-IDX > WK-ISS-MAX.
045000     PERFORM 000230-DERIVA-TAXAS-SPRINT THRU 000230-EXIT.
045100     MOVE WK-SID-ALFA TO SM-SPRINT-ID.
045200     WRITE EMTRW-SPRINT-METRICS-REC.
045300 000210-EXIT.
045400     EXIT.
045500*
045600*---------------------------------*
045700 000220-ACUM-ISSUE-SPRINT.
045800*---------------------------------*
045900     IF WK-ISS-SPRINT-ID(WK-ISS-IDX) = WK-SID-NUM
046000        ADD 1 TO WK-SA-TOTAL-ISSUES
046100        IF WK-ISS-QA-FAIL(WK-ISS-IDX)
046200           ADD 1 TO WK-SA-QA-FAILURES
046300        END-IF
046400        IF WK-ISS-TYPE-UC(WK-ISS-IDX) = 'STORY'
046500           ADD 1 TO WK-SA-TOTAL-STORIES
046600           ADD WK-ISS-STORY-POINTS(WK-ISS-IDX) TO WK-SA-COMMITTED
046700           IF WK-ISS-STATUS-UC(WK-ISS-IDX) = 'DONE'
046800              ADD 1 TO WK-SA-DELIVERED-STORIES
046900              ADD WK-ISS-STORY-POINTS(WK-ISS-IDX) TO WK-SA-VELOCITY
047000           END-IF
047100        END-IF
047200        IF WK-ISS-TYPE-UC(WK-ISS-IDX) = 'BUG'
047300           ADD 1 TO WK-SA-TOTAL-BUGS
047400        END-IF
047500* REGRA 8 - FAIXA DE PRIORIDADE NO NIVEL DE SPRINT CONSIDERA
047600* TODAS AS ISSUES, NAO APENAS BUGS
047700        EVALUATE WK-ISS-PRIORITY-UC(WK-ISS-IDX)
047800           WHEN 'HIGHEST' ADD 1 TO WK-SA-P1
047900           WHEN 'HIGH'    ADD 1 TO WK-SA-P2
048000           WHEN 'MEDIUM'  ADD 1 TO WK-SA-P3
048100           WHEN 'LOW'     ADD 1 TO WK-SA-P4
048200           WHEN OTHER     CONTINUE
048300        END-EVALUATE
048400     END-IF.
048500 000220-EXIT.
048600     EXIT.
048700*
048800*---------------------------------*
048900 000230-DERIVA-TAXAS-SPRINT.
049000*---------------------------------*
049100     MOVE WK-SA-TOTAL-ISSUES TO SM-TOTAL-ISSUES.
049200     MOVE WK-SA-QA-FAILURES  TO SM-QA-FAILURES.
049300     IF WK-SA-TOTAL-ISSUES = 0
049400        MOVE ZEROS TO SM-QA-FAILURE-RATE
049500     ELSE
049600        COMPUTE SM-QA-FAILURE-RATE ROUNDED =
049700            WK-SA-QA-FAILURES * 100 / WK-SA-TOTAL-ISSUES
049800     END-IF.
049900     MOVE WK-SA-TOTAL-STORIES     TO SM-TOTAL-STORIES.
050000     MOVE WK-SA-DELIVERED-STORIES TO SM-DELIVERED-STORIES.
050100     IF WK-SA-TOTAL-STORIES = 0
050200        MOVE ZEROS TO SM-DELIVERED-PCT
050300     ELSE
050400        COMPUTE SM-DELIVERED-PCT ROUNDED =
050500            WK-SA-DELIVERED-STORIES * 100 / WK-SA-TOTAL-STORIES
050600     END-IF.
050700     MOVE WK-SA-VELOCITY   TO SM-VELOCITY.
050800     MOVE WK-SA-COMMITTED  TO SM-COMMITTED-POINTS.
050900     IF WK-SA-COMMITTED = 0
051000        MOVE ZEROS TO SM-COMPLETION-RATE
051100     ELSE
051200        COMPUTE SM-COMPLETION-RATE ROUNDED =
051300            WK-SA-VELOCITY * 100 / WK-SA-COMMITTED
051400     END-IF.
051500     MOVE WK-SA-TOTAL-BUGS TO SM-TOTAL-BUGS.
051600     MOVE WK-SA-P1 TO SM-P1-BUGS.
051700     MOVE WK-SA-P2 TO SM-P2-BUGS.
051800     MOVE WK-SA-P3 TO SM-P3-BUGS.
051900     MOVE WK-SA-P4 TO SM-P4-BUGS.
052000* REGRA 7 - DENSIDADE DE BUGS E RAZAO PURA, NAO MULTIPLICA POR
052100* 100 COMO AS DEMAIS TAXAS DESTE REGISTRO
052200     IF WK-SA-VELOCITY = 0
052300        MOVE ZEROS TO SM-BUG-DENSITY
052400     ELSE
052500        COMPUTE SM-BUG-DENSITY ROUNDED =
052600            WK-SA-TOTAL-BUGS / WK-SA-VELOCITY
052700     END-IF.
052800     MOVE WK-PRA-MEDIA    TO SM-AVG-PR-HOURS.
052900     MOVE WK-PRA-MEDIANA  TO SM-MEDIAN-PR-HOURS.
053000 000230-EXIT.
053100     EXIT.
053200*
053300*---------------------------------*
053400 000300-CALCULA-DEVS-SPRINT.
053500*---------------------------------*
053600     MOVE ZEROS TO WK-DEV-MAX.
053700     PERFORM 000310-MONTA-DEVS THRU 000310-EXIT
053800         VARYING WK-ISS-IDX FROM 1 BY 1
053900         UNTIL WK-ISS-IDX > WK-ISS-MAX.
054000     PERFORM 000320-EMITE-DEV THRU 000320-EXIT
054100         VARYING WK-DEV-IDX FROM 1 BY 1
054200         UNTIL WK-DEV-IDX > WK-DEV-MAX.
054300 000300-EXIT.
054400     EXIT.
054500*
054600*---------------------------------*
054700 000310-MONTA-DEVS.
054800*---------------------------------*
054900* SO ENTRAM NO CONJUNTO DE DESENVOLVEDORES AS ISSUES DA SPRINT
055000* CORRENTE COM RESPONSAVEL PREENCHIDO (ISSUE SEM RESPONSAVEL
055100* NAO GERA EMTRW-DEVELOPER-METRICS-REC).
055200     IF WK-ISS-SPRINT-ID(WK-ISS-IDX) = WK-SID-NUM
055300        AND WK-ISS-ASSIGNEE(WK-ISS-IDX) NOT = SPACES
055400        SET WK-DEV-NAO-ACHADO TO TRUE
055500        PERFORM 000315-COMPARA-DEV THRU 000315-EXIT
055600            VARYING WK-DEV-IDX2 FROM 1 BY 1
055700            UNTIL WK-DEV-IDX2 > WK-DEV-MAX
055800               OR WK-DEV-ACHADO
055900        IF WK-DEV-NAO-ACHADO
056000           ADD 1 TO WK-DEV-MAX
056100           MOVE WK-ISS-ASSIGNEE(WK-ISS-IDX) TO
056200               WK-DEV-NAME-TAB(WK-DEV-MAX)
056300        END-IF
056400     END-IF.
056500 000310-EXIT.
056600     EXIT.
056700*
056800*---------------------------------*
056900 000315-COMPARA-DEV.
057000*---------------------------------*
057100     IF WK-DEV-NAME-TAB(WK-DEV-IDX2) = WK-ISS-ASSIGNEE(WK-ISS-IDX)
057200        SET WK-DEV-ACHADO TO TRUE
057300     END-IF.
057400 000315-EXIT.
057500     EXIT.
057600*
057700*---------------------------------*
057800 000320-EMITE-DEV.
057900*---------------------------------*
058000     ADD 1 TO GDA-QT-DEVS.
058100     INITIALIZE WK-DEV-ACUM.
058200     INITIALIZE EMTRW-DEVELOPER-METRICS-REC.
058300     MOVE WK-DEV-NAME-TAB(WK-DEV-IDX) TO DM-DEVELOPER-NAME.
058400     PERFORM 000330-ACUM-ISSUE-DEV THRU 000330-EXIT
058500         VARYING WK-ISS-IDX FROM 1 BY 1
058600         UNTIL WK-ISS-IDX > WK-ISS-MAX.
058700     PERFORM 000340-DERIVA-TAXAS-DEV THRU 000340-EXIT.
058800     WRITE EMTRW-DEVELOPER-METRICS-REC.
058900 000320-EXIT.
059000     EXIT.
059100*
059200*---------------------------------*
059300 000330-ACUM-ISSUE-DEV.
059400*---------------------------------*
059500     IF WK-ISS-SPRINT-ID(WK-ISS-IDX) = WK-SID-NUM
059600        AND WK-ISS-ASSIGNEE(WK-ISS-IDX) = WK-DEV-NAME-TAB(WK-DEV-IDX)
059700        ADD 1 TO WK-DA-TOTAL-ISSUES
059800        IF WK-ISS-QA-FAIL(WK-ISS-IDX)
059900           ADD 1 TO WK-DA-QA-FAILURES
060000        END-IF
060100* REGRA 9 - SEM RESTRICAO DE TIPO PARA PONTOS ENTREGUES
060200        IF WK-ISS-STATUS-UC(WK-ISS-IDX) = 'DONE'
060300           ADD WK-ISS-STORY-POINTS(WK-ISS-IDX) TO WK-DA-POINTS-DELIV
060400        END-IF
060500* REGRA 9 - FAIXA DE PRIORIDADE NO NIVEL DE DESENVOLVEDOR E
060600* RESTRITA A ISSUES DO TIPO BUG
060700        IF WK-ISS-TYPE-UC(WK-ISS-IDX) = 'BUG'
060800           ADD 1 TO WK-DA-TOTAL-BUGS
060900           EVALUATE WK-ISS-PRIORITY-UC(WK-ISS-IDX)
061000              WHEN 'HIGHEST' ADD 1 TO WK-DA-P1
061100              WHEN 'HIGH'    ADD 1 TO WK-DA-P2
061200              WHEN 'MEDIUM'  ADD 1 TO WK-DA-P3
061300              WHEN 'LOW'     ADD 1 TO WK-DA-P4
061400              WHEN OTHER     CONTINUE
061500           END-EVALUATE
061600        END-IF
061700     END-IF.
061800 000330-EXIT.
061900     EXIT.
062000*
062100*---------------------------------*
062200 000340-DERIVA-TAXAS-DEV.
062300*---------------------------------*
062400     MOVE WK-DA-TOTAL-ISSUES TO DM-TOTAL-ISSUES.
062500     MOVE WK-DA-QA-FAILURES  TO DM-QA-FAILURES.
062600     IF WK-DA-TOTAL-ISSUES = 0
062700        MOVE ZEROS TO DM-QA-FAILURE-RATE
062800     ELSE
062900        COMPUTE DM-QA-FAILURE-RATE ROUNDED =
063000            WK-DA-QA-FAILURES * 100 / WK-DA-TOTAL-ISSUES
063100     END-IF.
063200     MOVE WK-DA-POINTS-DELIV TO DM-STORY-POINTS-DELIVERED.
063300     MOVE WK-DA-TOTAL-BUGS   TO DM-TOTAL-BUGS.
063400     MOVE WK-DA-P1 TO DM-P1-BUGS.
063500     MOVE WK-DA-P2 TO DM-P2-BUGS.
063600     MOVE WK-DA-P3 TO DM-P3-BUGS.
063700     MOVE WK-DA-P4 TO DM-P4-BUGS.
063800* REGRA 15 - RESERVADO, VINCULO PR X DESENVOLVEDOR NAO EXISTE
063900* NO SISTEMA ORIGEM; MANTER SEMPRE ZERO.
064000     MOVE ZEROS TO DM-AVG-PR-APPROVAL-HOURS.
064100 000340-EXIT.
064200     EXIT.
064300*
064400*---------------------------------*
064500 000900-ENCERRA-ARQUIVOS.
064600*---------------------------------*
064700     CLOSE EMTR-ISV-FILE.
064800     CLOSE EMTR-PRA-FILE.
064900     CLOSE EMTR-SMT-FILE.
065000     CLOSE EMTR-DMT-FILE.
065100*
065200*---------------------------------*
065300 999999-ENCERRA-PROGRAMA.
065400*---------------------------------*
065500     DISPLAY 'EMTR0002 - ' CTE-VERS
065600             ' ISSUES=' WK-ISS-MAX
065700             ' SPRINTS=' GDA-QT-SPRINTS
065800             ' DEVS=' GDA-QT-DEVS.
065900     STOP RUN.
