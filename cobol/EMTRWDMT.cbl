000100*****************************************************************
000200***                  ENGENHARIA - METRICAS (EMTR)              ***
000300***   LAYOUT DE SAIDA - METRICAS POR DESENVOLVEDOR (EMTR0002)  ***
000400***         ==========================================         ***
000500***                                                            ***
000600***   BOOK     - EMTRWDMT                                      ***
000700***   WORK     - EMTRWDMT                                      ***
000800***                                                            ***
000900***------------------------------------------------------------***
001000***                    DESCRICAO DOS CAMPOS                    ***
001100***------------------------------------------------------------***
001200*** CAMPO                         | DESCRICAO                  ***
001300***-------------------------------+----------------------------***
001400*** DM-DEVELOPER-NAME             | NOME DO RESPONSAVEL        ***
001500***                               | (ISSUES SEM RESPONSAVEL NAO***
001600***                               | GERAM REGISTRO)            ***
001700*** DM-TOTAL-ISSUES               | QTD DE ISSUES DO DEV       ***
001800*** DM-QA-FAILURES                | REPROVACOES DE QA DO DEV   ***
001900*** DM-QA-FAILURE-RATE            | TAXA DE REPROVACAO DE QA   ***
002000*** DM-STORY-POINTS-DELIVERED     | PONTOS ENTREGUES (STATUS   ***
002100***                               | DONE, SEM RESTRICAO DE TIPO***
002200*** DM-TOTAL-BUGS                 | QTD DE BUGS DO DEV         ***
002300*** DM-P1-BUGS..DM-P4-BUGS        | BUGS DO DEV POR FAIXA DE   ***
002400***                               | PRIORIDADE                 ***
002500*** DM-AVG-PR-APPROVAL-HOURS      | SEMPRE ZERO - RESERVADO    ***
002600***                               | (VINCULO PR X DEV NAO      ***
002700***                               | IMPLEMENTADO NO SISTEMA    ***
002800***                               | ORIGEM)                    ***
002900***------------------------------------------------------------***
003000***                     LOG DE MANUTENCAO                      ***
003100***------------------------------------------------------------***
003200***   DATA   | MARCA | RESP            | MOTIVO                ***
003300***----------+-------+-----------------+-----------------------***
003400*** 14/05/88 | VS001 | V.SIQUEIRA       | CRIACAO DO COPYBOOK   ***
003500***------------------------------------------------------------***
003600 01  EMTRW-DEVELOPER-METRICS-REC.
003700     03  DM-DEVELOPER-NAME         PIC  X(060).
003800     03  DM-TOTAL-ISSUES           PIC  9(006).
003900     03  DM-QA-FAILURES            PIC  9(006).
004000     03  DM-QA-FAILURE-RATE        PIC  S9(3)V9(2).
004100     03  DM-STORY-POINTS-DELIVERED PIC  S9(5)V9(2).
004200     03  DM-TOTAL-BUGS             PIC  9(006).
004300     03  DM-PRIORITY-BREAKDOWN.
004400         05  DM-P1-BUGS            PIC  9(006).
004500         05  DM-P2-BUGS            PIC  9(006).
004600         05  DM-P3-BUGS            PIC  9(006).
004700         05  DM-P4-BUGS            PIC  9(006).
004800     03  DM-PRIORITY-BRKDN-R REDEFINES DM-PRIORITY-BREAKDOWN.
004900         05  DM-PRI-TABLE OCCURS 4 TIMES PIC 9(006).
005000     03  DM-AVG-PR-APPROVAL-HOURS PIC  S9(5)V9(2).
005100     03  FILLER                    PIC  X(020).
005200*
