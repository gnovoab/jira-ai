000100*--------------------------------------------------------------
000200* CARTAO DE PARAMETROS DO JOB DE METRICAS DE ENGENHARIA (EMTR)
000300* IMPORTANTE - LIDO UMA UNICA VEZ NO INICIO DE CADA PROGRAMA;
000400*              VALORES EM BRANCO ASSUMEM O MODO PADRAO (TODOS
000500*              OS GRUPOS, SEM RECORTE INDIVIDUAL).
000600* VS030 09/06/1996 - CARTAO REAGRUPADO EM EMTRW-PARM-CONTROLE/
000700*         EMTRW-PARM-FILTROS (ERA UMA LISTA PLANA DE 03-NIVEIS)
000800*         PARA ACOMPANHAR O PADRAO DE AGRUPAMENTO DAS AREAS DE
000900*         PARAMETRO DO DEPARTAMENTO.
001000*--------------------------------------------------------------
001100 01  EMTRW-PARM-CARD.
001200     03  EMTRW-PARM-CONTROLE.
001300         05  EMTRW-PARM-RUN-MODE   PIC  X(004).
001400             88  EMTRW-PARM-MODE-ALL    VALUE 'ALL '.
001500             88  EMTRW-PARM-MODE-ONE    VALUE 'ONE '.
001600         05  EMTRW-PARM-TREND-WINDOW PIC  9(002).
001700     03  EMTRW-PARM-FILTROS.
001800         05  EMTRW-PARM-FILTRO-SPRINT.
001900             07  EMTRW-PARM-SPRINT-NAME  PIC  X(060).
002000         05  EMTRW-PARM-FILTRO-RELEASE.
002100             07  EMTRW-PARM-RELEASE-NAME PIC  X(040).
002200     03  FILLER                    PIC  X(092).
002300*
