000100*===============================================================*
000200* PROGRAMA  : EMTR0004
000300* ANALISTA  : A.FERREIRA
000400* DATA      : 22/03/1990
000500* SISTEMA   : EMTR - METRICAS DE ENGENHARIA
000600* LINGUAGEM : COBOL
000700* COMPILACAO: 12 - PSOSE600 - Cobol c/otimizacao p/producao
000800* AMBIENTE   : BATCH
000900* OBJETIVO   : LER O ARQUIVO NORMALIZADO DE ISSUES (EMTRISV) E
001000*             EMITIR UM RESUMO POR RELEASE (EMTRFSU), REPARTINDO
001100*             CADA ISSUE EM TODOS OS GRUPOS DE RELEASE A QUE ELA
001200*             PERTENCE (LISTA EMTRW-ISS-FIX-VERSIONS - NAO E
001300*             QUEBRA EXCLUSIVA COMO A DO EMTR0003). TAMBEM
001400*             EMITE, SOB O MESMO CARTAO EMTRWPRM EM MODO ONE, A
001500*             LISTAGEM DE DETALHE DAS ISSUES DE UMA UNICA
001600*             RELEASE (EMTRFDT).
001700* OBSERVACAO : A LISTA DE RELEASES DE CADA ISSUE VEM SEPARADA
001800*             POR VIRGULA (CONVENCAO DO EXTRATO NOTURNO, JA QUE
001900*             O LAYOUT DE ORIGEM NAO TRAZ UM CAMPO DE RESUMO/
002000*             TITULO DA ISSUE, O CAMPO FI-ISSUE-SUMMARY SAI EM
002100*             BRANCO).
002200*----------------------------------------------------------------
002300* VRS003 AF025   25/08/2003 - WK-ISS-VERSOES AMPLIADA DE 0005
002400*                             P/ 0010 OCORRENCIAS, ACOMPANHANDO
002500*                             A AMPLIACAO DO CAMPO NO EMTRWISS
002600* VRS002 AF009   11/12/1998 - REVISAO Y2K: PROGRAMA NAO TRATA
002700*                             DATAS, SEM IMPACTO - REVISADO E
002800*                             DOCUMENTADO PARA O COMITE Y2K
002900* VRS001 AF001   22/03/1990 - IMPLANTACAO
003000*===============================================================*
003100*
003200*************************
003300 IDENTIFICATION DIVISION.
003400*************************
003500 PROGRAM-ID.    EMTR0004.
003600 AUTHOR.        A.FERREIRA.
003700 INSTALLATION.  DEPTO ENGENHARIA DE SOFTWARE.
003800 DATE-WRITTEN.  22/03/1990.
003900 DATE-COMPILED.
004000 SECURITY.      NON-CONFIDENCIAL.
004100*
004200***********************
004300 ENVIRONMENT  DIVISION.
004400***********************
004500*
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-3090.
004800 OBJECT-COMPUTER. IBM-3090.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100*
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT EMTR-ISV-FILE  ASSIGN TO EMTRISV
005500         ORGANIZATION IS SEQUENTIAL
005600         FILE STATUS  IS WK-ISV-STATUS.
005700*
005800     SELECT EMTR-PRM-FILE  ASSIGN TO EMTRPRM
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS  IS WK-PRM-STATUS.
006100*
006200     SELECT EMTR-FSU-FILE  ASSIGN TO EMTRFSU
006300         ORGANIZATION IS SEQUENTIAL
006400         FILE STATUS  IS WK-FSU-STATUS.
006500*
006600     SELECT EMTR-FDT-FILE  ASSIGN TO EMTRFDT
006700         ORGANIZATION IS SEQUENTIAL
006800         FILE STATUS  IS WK-FDT-STATUS.
006900*
007000****************
007100 DATA  DIVISION.
007200****************
007300*
007400 FILE SECTION.
007500*-----------------------------------------------------------*
007600 FD  EMTR-ISV-FILE
007700     RECORDING MODE IS F.
007800     COPY EMTRWISS.
007900*-----------------------------------------------------------*
008000 FD  EMTR-PRM-FILE
008100     RECORDING MODE IS F.
008200     COPY EMTRWPRM.
008300*-----------------------------------------------------------*
008400 FD  EMTR-FSU-FILE
008500     RECORDING MODE IS F.
008600     COPY EMTRWFSU.
008700*-----------------------------------------------------------*
008800 FD  EMTR-FDT-FILE
008900     RECORDING MODE IS F.
009000* LAYOUT DE SAIDA IDENTICO A EMTRW-ISSUE-DETAIL-REC DO COPYBOOK
009100* EMTRWFSU (FD ANTERIOR), REPETIDO AQUI COM PREFIXO PROPRIO PARA
009200* EVITAR NOME DE CAMPO DUPLICADO NA FILE SECTION.
009300 01  EMTRW-FDT-DETAIL-REC.
009400     03  FD-ISSUE-KEY              PIC  X(020).
009500     03  FD-ISSUE-SUMMARY          PIC  X(080).
009600     03  FD-ISSUE-TYPE             PIC  X(020).
009700     03  FD-ISSUE-STATUS           PIC  X(030).
009800     03  FD-ISSUE-PRIORITY         PIC  X(010).
009900     03  FD-ISSUE-ASSIGNEE         PIC  X(060).
010000     03  FD-DELIVERY-FLAGS.
010100         05  FD-DEV-DELIVERED-FLAG PIC  X(001).
010200         05  FD-QA-DELIVERED-FLAG  PIC  X(001).
010300     03  FILLER                    PIC  X(020).
010400*-----------------------------------------------------------*
010500*-----------------------*
010600 WORKING-STORAGE SECTION.
010700*-----------------------*
010800 77  CTE-VERS                      PIC  X(006) VALUE 'VRS003'.
010900 77  WK-ISV-STATUS                 PIC  X(002) VALUE '00'.
011000     88  WK-ISV-OK                        VALUE '00'.
011100     88  WK-ISV-EOF                       VALUE '10'.
011200 77  WK-PRM-STATUS                 PIC  X(002) VALUE '00'.
011300     88  WK-PRM-OK                        VALUE '00'.
011400 77  WK-FSU-STATUS                 PIC  X(002) VALUE '00'.
011500 77  WK-FDT-STATUS                 PIC  X(002) VALUE '00'.
011600*
011700 77  WK-MINUSCULAS                 PIC  X(026)
011800                        VALUE 'abcdefghijklmnopqrstuvwxyz'.
011900 77  WK-MAIUSCULAS                 PIC  X(026)
012000                        VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
012100 77  WK-CNT                        PIC S9(004) COMP VALUE ZEROS.
012200 77  WK-TIPO-TEMP                  PIC  X(020).
012300*
012400* TABELA DE ISSUES CARREGADA EM MEMORIA, COM A LISTA DE
012500* RELEASES DA ISSUE JA SEPARADA EM SUBCAMPOS (ATE 10 RELEASES
012600* POR ISSUE, SEPARADAS POR VIRGULA NO EXTRATO NOTURNO).
012700 01  WK-ISSUE-TAB.
012800     03  WK-ISSUE-ENTRY OCCURS 0 TO 3000 TIMES
012900             DEPENDING ON WK-ISS-MAX
013000             INDEXED BY WK-ISS-IDX.
013100         05  WK-ISS-KEY            PIC  X(020).
013200         05  WK-ISS-TYPE-TXT       PIC  X(020).
013300         05  WK-ISS-STATUS-TXT     PIC  X(030).
013400         05  WK-ISS-STATUS-UC      PIC  X(030).
013500         05  WK-ISS-PRIORITY-TXT   PIC  X(010).
013600         05  WK-ISS-ASSIGNEE-TXT   PIC  X(060).
013700         05  WK-ISS-TYPE-CODE      PIC  9(001).
013800         05  WK-ISS-VERSOES-QTD    PIC  9(002).
013900* AF025 25/08/2003 - TABELA AMPLIADA DE 0005 P/ 0010 RELEASES.
014000         05  WK-ISS-VERSOES OCCURS 10 TIMES PIC X(040).         VRS003
014100         05  WK-ISS-FLAGS.
014200             10  WK-ISS-COMPLETED-SW   PIC X(001).
014300                 88  WK-ISS-COMPLETED         VALUE 'Y'.
014400             10  WK-ISS-QATESTED-SW    PIC X(001).
014500                 88  WK-ISS-QATESTED          VALUE 'Y'.
014600             10  WK-ISS-QAFAILED-SW    PIC X(001).
014700                 88  WK-ISS-QAFAILED          VALUE 'Y'.
014800             10  WK-ISS-DEVDELIV-SW    PIC X(001).
014900                 88  WK-ISS-DEVDELIV           VALUE 'Y'.
015000             10  WK-ISS-QADELIV-SW     PIC X(001).
015100                 88  WK-ISS-QADELIV            VALUE 'Y'.
015200             10  WK-ISS-INPROG-SW      PIC X(001).
015300                 88  WK-ISS-INPROG              VALUE 'Y'.
015400         05  FILLER                PIC  X(010).
015500 77  WK-ISS-MAX                    PIC S9(009) COMP VALUE ZEROS.
015600*
015700 01  WK-HIST-BUFFERS.
015800     03  WK-HIST-FIELD-UC          PIC  X(020).
015900     03  WK-HIST-TO-UC             PIC  X(060).
016000*
016100* AREA DE SEPARACAO DA LISTA DE RELEASES DA ISSUE CORRENTE
016200 01  WK-VERSOES-AREA.
016300     03  WK-VERSOES-RESTO          PIC  X(200).
016400 01  WK-VERSOES-AREA-R REDEFINES WK-VERSOES-AREA.
016500     03  WK-VERSOES-RESTO-R        PIC  X(200).
016600*
016700* LISTA DE NOMES DE RELEASE DISTINTOS (MODO ALL)
016800 01  WK-FVNAME-TAB.
016900     03  WK-FVNAME-VAL OCCURS 0 TO 200 TIMES
017000             DEPENDING ON WK-FVNAME-MAX
017100             INDEXED BY WK-FVNAME-IDX, WK-FVNAME-IDX2
017200             PIC X(040).
017300 77  WK-FVNAME-MAX                 PIC S9(009) COMP VALUE ZEROS.
017400 77  WK-FVNAME-TEMP                PIC  X(040).
017500 77  WK-FV-ACHADO-SW               PIC  X(001) VALUE 'N'.
017600     88  WK-FV-ACHADO                     VALUE 'Y'.
017700     88  WK-FV-NAO-ACHADO                 VALUE 'N'.
017800*
017900 77  WK-CUR-FVNAME                 PIC  X(040).
018000*
018100* ACUMULADORES DO GRUPO (RELEASE) CORRENTE
018200 01  WK-GRP-ACUM.
018300     03  WK-GRP-TOTAL-ISSUES       PIC S9(009) COMP VALUE ZEROS.
018400     03  WK-GRP-BUGS               PIC S9(009) COMP VALUE ZEROS.
018500     03  WK-GRP-STORIES            PIC S9(009) COMP VALUE ZEROS.
018600     03  WK-GRP-TASKS              PIC S9(009) COMP VALUE ZEROS.
018700     03  WK-GRP-SUBTASKS           PIC S9(009) COMP VALUE ZEROS.
018800     03  WK-GRP-OTHER              PIC S9(009) COMP VALUE ZEROS.
018900     03  WK-GRP-COMPLETED          PIC S9(009) COMP VALUE ZEROS.
019000     03  WK-GRP-DELIVERED          PIC S9(009) COMP VALUE ZEROS.
019100     03  WK-GRP-QATESTED           PIC S9(009) COMP VALUE ZEROS.
019200     03  WK-GRP-QAFAILED           PIC S9(009) COMP VALUE ZEROS.
019300     03  WK-GRP-INPROG             PIC S9(009) COMP VALUE ZEROS.
019400     03  FILLER                    PIC  X(020).
019500*
019600* CHAVES DE ISSUE JA EMITIDAS NA LISTAGEM DE DETALHE DE UMA
019700* RELEASE (DEDUP - PRIMEIRA OCORRENCIA GANHA)
019800 01  WK-CHAVE-TAB.
019900     03  WK-CHAVE-VAL OCCURS 0 TO 3000 TIMES
020000             DEPENDING ON WK-CHAVE-MAX
020100             INDEXED BY WK-CHAVE-IDX, WK-CHAVE-IDX2
020200             PIC X(020).
020300 77  WK-CHAVE-MAX                  PIC S9(009) COMP VALUE ZEROS.
020400 77  WK-CHAVE-ACHADA-SW            PIC  X(001) VALUE 'N'.
020500     88  WK-CHAVE-ACHADA                  VALUE 'Y'.
020600     88  WK-CHAVE-NAO-ACHADA               VALUE 'N'.
020700*
020800* ISSUES SELECIONADAS PARA A LISTAGEM DE DETALHE, GUARDANDO A
020900* POSICAO NA TABELA WK-ISSUE-TAB, PARA ORDENAR POR TIPO E CHAVE
021000* ANTES DE GRAVAR (EXIGENCIA DO RELATORIO DE DETALHE).
021100 01  WK-SEL-TAB.
021200     03  WK-SEL-IDX-VAL OCCURS 0 TO 3000 TIMES
021300             DEPENDING ON WK-SEL-MAX
021400             INDEXED BY WK-SEL-IDX, WK-SEL-IDX2
021500             PIC S9(009) COMP.
021600 77  WK-SEL-MAX                    PIC S9(009) COMP VALUE ZEROS.
021700 77  WK-SEL-TEMP                   PIC S9(009) COMP VALUE ZEROS.
021800*
021900 77  GDA-QT-ISSUES                 PIC S9(009) COMP VALUE ZEROS.
022000 77  GDA-QT-RELEASES                PIC S9(009) COMP VALUE ZEROS.
022100*
022200*********************
022300 PROCEDURE  DIVISION.
022400*********************
022500*
022600*---------------------------------*
022700 000000-MAIN.
022800*---------------------------------*
022900     PERFORM 000050-ABRE-ARQUIVOS.
023000     PERFORM 000060-LE-PARM.
023100     PERFORM 000150-CARREGA-ISSUES THRU 000150-EXIT
023200         UNTIL WK-ISV-EOF.
023300     EVALUATE TRUE
023400        WHEN EMTRW-PARM-MODE-ONE
023500           PERFORM 000500-LISTA-ISSUES-RELEASE THRU 000500-EXIT
023600        WHEN OTHER
023700           PERFORM 000170-MONTA-LISTA-RELEASES THRU 000170-EXIT
023800           PERFORM 000180-ORDENA-RELEASES THRU 000180-EXIT
023900           PERFORM 000200-PROCESSA-TODAS-RELEASES THRU 000200-EXIT
024000               VARYING WK-FVNAME-IDX FROM 1 BY 1
024100               UNTIL WK-FVNAME-IDX > WK-FVNAME-MAX
024200     END-EVALUATE.
024300     PERFORM 000900-ENCERRA-ARQUIVOS.
024400     PERFORM 999999-ENCERRA-PROGRAMA.
024500*
024600*---------------------------------*
024700 000050-ABRE-ARQUIVOS.
024800*---------------------------------*
024900     OPEN INPUT  EMTR-ISV-FILE.
025000     IF NOT WK-ISV-OK
025100        DISPLAY 'EMTR0004 - ERRO AO ABRIR EMTRISV ' WK-ISV-STATUS
025200        GO TO 999999-ENCERRA-PROGRAMA
025300     END-IF.
025400     OPEN INPUT  EMTR-PRM-FILE.
025500     OPEN OUTPUT EMTR-FSU-FILE.
025600     OPEN OUTPUT EMTR-FDT-FILE.
025700     READ EMTR-ISV-FILE
025800         AT END SET WK-ISV-EOF TO TRUE
025900     END-READ.
026000*
026100*---------------------------------*
026200 000060-LE-PARM.
026300*---------------------------------*
026400     MOVE 'ALL ' TO EMTRW-PARM-RUN-MODE.
026500     IF WK-PRM-OK
026600        READ EMTR-PRM-FILE
026700            AT END CONTINUE
026800        END-READ
026900     END-IF.
027000     IF EMTRW-PARM-RUN-MODE = SPACES
027100        MOVE 'ALL ' TO EMTRW-PARM-RUN-MODE
027200     END-IF.
027300*
027400*---------------------------------*
027500 000150-CARREGA-ISSUES.
027600*---------------------------------*
027700     ADD 1 TO WK-ISS-MAX.
027800     ADD 1 TO GDA-QT-ISSUES.
027900     MOVE EMTRW-ISS-KEY      TO WK-ISS-KEY(WK-ISS-MAX).
028000     MOVE EMTRW-ISS-TYPE     TO WK-ISS-TYPE-TXT(WK-ISS-MAX).
028100     MOVE EMTRW-ISS-STATUS   TO WK-ISS-STATUS-TXT(WK-ISS-MAX).
028200     MOVE EMTRW-ISS-STATUS   TO WK-ISS-STATUS-UC(WK-ISS-MAX).
028300     INSPECT WK-ISS-STATUS-UC(WK-ISS-MAX)
028400         CONVERTING WK-MINUSCULAS TO WK-MAIUSCULAS.
028500     MOVE EMTRW-ISS-PRIORITY TO WK-ISS-PRIORITY-TXT(WK-ISS-MAX).
028600     MOVE EMTRW-ISS-ASSIGNEE TO WK-ISS-ASSIGNEE-TXT(WK-ISS-MAX).
028700     MOVE EMTRW-ISS-TYPE TO WK-TIPO-TEMP.
028800     INSPECT WK-TIPO-TEMP
028900         CONVERTING WK-MINUSCULAS TO WK-MAIUSCULAS.
029000     EVALUATE WK-TIPO-TEMP
029100        WHEN 'BUG'      MOVE 1 TO WK-ISS-TYPE-CODE(WK-ISS-MAX)
029200        WHEN 'STORY'    MOVE 2 TO WK-ISS-TYPE-CODE(WK-ISS-MAX)
029300        WHEN 'TASK'     MOVE 3 TO WK-ISS-TYPE-CODE(WK-ISS-MAX)
029400        WHEN 'SUB-TASK' MOVE 4 TO WK-ISS-TYPE-CODE(WK-ISS-MAX)
029500        WHEN OTHER      MOVE 0 TO WK-ISS-TYPE-CODE(WK-ISS-MAX)
029600     END-EVALUATE.
029700     INITIALIZE WK-ISS-FLAGS(WK-ISS-MAX).
029800     IF WK-ISS-STATUS-UC(WK-ISS-MAX) = 'DONE' OR 'COMPLETED'
029900                                             OR 'CLOSED'
030000        SET WK-ISS-COMPLETED(WK-ISS-MAX) TO TRUE
030100     END-IF.
030200     MOVE 0 TO WK-CNT.
030300     INSPECT WK-ISS-STATUS-UC(WK-ISS-MAX)
030400         TALLYING WK-CNT FOR ALL 'PROGRESS'.
030500     IF WK-CNT > 0 SET WK-ISS-INPROG(WK-ISS-MAX) TO TRUE END-IF.
030600     MOVE 0 TO WK-CNT.
030700     INSPECT WK-ISS-STATUS-UC(WK-ISS-MAX)
030800         TALLYING WK-CNT FOR ALL 'REVIEW'.
030900     IF WK-CNT > 0 SET WK-ISS-INPROG(WK-ISS-MAX) TO TRUE END-IF.
031000     MOVE 0 TO WK-CNT.
031100     INSPECT WK-ISS-STATUS-UC(WK-ISS-MAX)
031200         TALLYING WK-CNT FOR ALL 'TESTING'.
031300     IF WK-CNT > 0 SET WK-ISS-INPROG(WK-ISS-MAX) TO TRUE END-IF.
031400     IF WK-ISS-STATUS-UC(WK-ISS-MAX) = 'QA' OR 'READY FOR TEST'
031500            OR 'READY FOR MERGE' OR 'MONITORING' OR 'COMPLETED'
031600            OR 'DONE' OR 'CLOSED'
031700        SET WK-ISS-DEVDELIV(WK-ISS-MAX) TO TRUE
031800     END-IF.
031900     IF WK-ISS-STATUS-UC(WK-ISS-MAX) = 'COMPLETED'
032000            OR 'READY FOR MERGE' OR 'MONITORING' OR 'DONE'
032100            OR 'CLOSED'
032200        SET WK-ISS-QADELIV(WK-ISS-MAX) TO TRUE
032300     END-IF.
032400     PERFORM 000250-AVALIA-HISTORICO THRU 000250-EXIT.
032500     PERFORM 000280-SEPARA-RELEASES THRU 000280-EXIT.
032600     READ EMTR-ISV-FILE
032700         AT END SET WK-ISV-EOF TO TRUE
032800     END-READ.
032900 000150-EXIT.
033000     EXIT.
033100*
033200*---------------------------------*
033300 000250-AVALIA-HISTORICO.
033400*---------------------------------*
033500     PERFORM 000260-AVALIA-EVENTO THRU 000260-EXIT
033600         VARYING EMTRW-HIST-IDX FROM 1 BY 1
033700         UNTIL EMTRW-HIST-IDX > EMTRW-ISS-HIST-COUNT.
033800 000250-EXIT.
033900     EXIT.
034000*
034100*---------------------------------*
034200 000260-AVALIA-EVENTO.
034300*---------------------------------*
034400     MOVE EMTRW-HIST-FIELD(EMTRW-HIST-IDX) TO WK-HIST-FIELD-UC.
034500     INSPECT WK-HIST-FIELD-UC
034600         CONVERTING WK-MINUSCULAS TO WK-MAIUSCULAS.
034700     IF WK-HIST-FIELD-UC = 'STATUS'
034800        MOVE EMTRW-HIST-TO(EMTRW-HIST-IDX) TO WK-HIST-TO-UC
034900        INSPECT WK-HIST-TO-UC
035000            CONVERTING WK-MINUSCULAS TO WK-MAIUSCULAS
035100        MOVE 0 TO WK-CNT
035200        INSPECT WK-HIST-TO-UC TALLYING WK-CNT FOR ALL 'QA'
035300        IF WK-CNT > 0
035400           SET WK-ISS-QATESTED(WK-ISS-MAX) TO TRUE
035500        END-IF
035600        MOVE 0 TO WK-CNT
035700        INSPECT WK-HIST-TO-UC TALLYING WK-CNT FOR ALL 'TESTING'
035800        IF WK-CNT > 0
035900           SET WK-ISS-QATESTED(WK-ISS-MAX) TO TRUE
036000        END-IF
036100        MOVE 0 TO WK-CNT
036200        INSPECT WK-HIST-TO-UC TALLYING WK-CNT FOR ALL 'QA FAILED'
036300        IF WK-CNT > 0
036400           SET WK-ISS-QAFAILED(WK-ISS-MAX) TO TRUE
036500        END-IF
036600        MOVE 0 TO WK-CNT
036700        INSPECT WK-HIST-TO-UC TALLYING WK-CNT FOR ALL 'FAILED QA'
036800        IF WK-CNT > 0
036900           SET WK-ISS-QAFAILED(WK-ISS-MAX) TO TRUE
037000        END-IF
037100        MOVE 0 TO WK-CNT
037200        INSPECT WK-HIST-TO-UC TALLYING WK-CNT FOR ALL 'REJECTED'
037300        IF WK-CNT > 0
037400           SET WK-ISS-QAFAILED(WK-ISS-MAX) TO TRUE
037500        END-IF
037600        IF NOT WK-ISS-DEVDELIV(WK-ISS-MAX)
037700           IF WK-HIST-TO-UC = 'QA' OR 'READY FOR TEST'
037800                  OR 'READY FOR MERGE' OR 'MONITORING'
037900                  OR 'COMPLETED' OR 'DONE' OR 'CLOSED'
038000              SET WK-ISS-DEVDELIV(WK-ISS-MAX) TO TRUE
038100           END-IF
038200        END-IF
038300        IF NOT WK-ISS-QADELIV(WK-ISS-MAX)
038400           IF WK-HIST-TO-UC = 'COMPLETED' OR 'READY FOR MERGE'
038500                  OR 'MONITORING' OR 'DONE' OR 'CLOSED'
038600              SET WK-ISS-QADELIV(WK-ISS-MAX) TO TRUE
038700           END-IF
038800        END-IF
038900     END-IF.
039000 000260-EXIT.
039100     EXIT.
039200*
039300*---------------------------------*
039400 000280-SEPARA-RELEASES.
039500*---------------------------------*
039600* SEPARA EMTRW-ISS-FIX-VERSIONS (LISTA SEPARADA POR VIRGULA) EM
039700* ATE 10 SUBCAMPOS NA ENTRADA DA TABELA DESTA ISSUE.
039800     MOVE ZEROS TO WK-ISS-VERSOES-QTD(WK-ISS-MAX).
039900     MOVE EMTRW-ISS-FIX-VERSIONS TO WK-VERSOES-RESTO.
040000     IF WK-VERSOES-RESTO NOT = SPACES
040100        PERFORM 000285-EXTRAI-UMA-RELEASE THRU 000285-EXIT
040200            UNTIL WK-VERSOES-RESTO = SPACES
040300               OR WK-ISS-VERSOES-QTD(WK-ISS-MAX) = 10
040400     END-IF.
040500 000280-EXIT.
040600     EXIT.
040700*
040800*---------------------------------*
040900 000285-EXTRAI-UMA-RELEASE.
041000*---------------------------------*
041100     ADD 1 TO WK-ISS-VERSOES-QTD(WK-ISS-MAX).
041200     MOVE 1 TO WK-CNT.
041300     UNSTRING WK-VERSOES-RESTO DELIMITED BY ','
041400         INTO WK-ISS-VERSOES(WK-ISS-MAX
041500                             WK-ISS-VERSOES-QTD(WK-ISS-MAX))
041600         WITH POINTER WK-CNT.
041700     IF WK-CNT > LENGTH OF WK-VERSOES-RESTO
041800        MOVE SPACES TO WK-VERSOES-RESTO
041900     ELSE
042000        MOVE WK-VERSOES-RESTO(WK-CNT:) TO WK-VERSOES-RESTO
042100     END-IF.
042200 000285-EXIT.
042300     EXIT.
042400*
042500*---------------------------------*
042600 000170-MONTA-LISTA-RELEASES.
042700*---------------------------------*
042800     PERFORM 000172-REGISTRA-RELEASES-ISSUE THRU 000172-EXIT
042900         VARYING WK-ISS-IDX FROM 1 BY 1
043000         UNTIL WK-ISS-IDX > WK-ISS-MAX.
043100 000170-EXIT.
043200     EXIT.
043300*
043400*---------------------------------*
043500 000172-REGISTRA-RELEASES-ISSUE.
043600*---------------------------------*
043700     PERFORM 000174-REGISTRA-UMA-RELEASE THRU 000174-EXIT
043800         VARYING WK-FVNAME-IDX2 FROM 1 BY 1
043900         UNTIL WK-FVNAME-IDX2 > WK-ISS-VERSOES-QTD(WK-ISS-IDX).
044000 000172-EXIT.
044100     EXIT.
044200*
044300*---------------------------------*
044400 000174-REGISTRA-UMA-RELEASE.
044500*---------------------------------*
044600     SET WK-FV-NAO-ACHADO TO TRUE.
044700     PERFORM 000176-COMPARA-RELEASE THRU 000176-EXIT
044800         VARYING WK-FVNAME-IDX FROM 1 BY 1
044900         UNTIL WK-FVNAME-IDX > WK-FVNAME-MAX
045000            OR WK-FV-ACHADO.
045100     IF WK-FV-NAO-ACHADO
045200        ADD 1 TO WK-FVNAME-MAX
045300        MOVE WK-ISS-VERSOES(WK-ISS-IDX WK-FVNAME-IDX2) TO
045400            WK-FVNAME-VAL(WK-FVNAME-MAX)
045500     END-IF.
045600 000174-EXIT.
045700     EXIT.
045800*
045900*---------------------------------*
046000 000176-COMPARA-RELEASE.
046100*---------------------------------*
046200     IF WK-FVNAME-VAL(WK-FVNAME-IDX) =
046300                           WK-ISS-VERSOES(WK-ISS-IDX WK-FVNAME-IDX2)
046400        SET WK-FV-ACHADO TO TRUE
046500     END-IF.
046600 000176-EXIT.
046700     EXIT.
046800*
046900*---------------------------------*
047000 000180-ORDENA-RELEASES.
047100*---------------------------------*
047200     PERFORM 000181-PASSADA-EXT THRU 000181-EXIT
047300         VARYING WK-FVNAME-IDX FROM 1 BY 1
047400         UNTIL WK-FVNAME-IDX >= WK-FVNAME-MAX.
047500 000180-EXIT.
047600     EXIT.
047700*
047800*---------------------------------*
047900 000181-PASSADA-EXT.
048000*---------------------------------*
048100     PERFORM 000182-PASSADA-INT THRU 000182-EXIT
048200         VARYING WK-FVNAME-IDX2 FROM 1 BY 1
048300         UNTIL (WK-FVNAME-IDX2 + WK-FVNAME-IDX) > WK-FVNAME-MAX.
048400 000181-EXIT.
048500     EXIT.
048600*
048700*---------------------------------*
048800 000182-PASSADA-INT.
048900*---------------------------------*
049000     IF WK-FVNAME-VAL(WK-FVNAME-IDX2) >
049100                        WK-FVNAME-VAL(WK-FVNAME-IDX2 + 1)
049200        MOVE WK-FVNAME-VAL(WK-FVNAME-IDX2)     TO WK-FVNAME-TEMP
049300        MOVE WK-FVNAME-VAL(WK-FVNAME-IDX2 + 1) TO
049400            WK-FVNAME-VAL(WK-FVNAME-IDX2)
049500        MOVE WK-FVNAME-TEMP TO WK-FVNAME-VAL(WK-FVNAME-IDX2 + 1)
049600     END-IF.
049700 000182-EXIT.
049800     EXIT.
049900*
050000*---------------------------------*
050100 000200-PROCESSA-TODAS-RELEASES.
050200*---------------------------------*
050300     PERFORM 000210-CALCULA-RELEASE-GRUPO THRU 000210-EXIT.
050400 000200-EXIT.
050500     EXIT.
050600*
050700*---------------------------------*
050800 000210-CALCULA-RELEASE-GRUPO.
050900*---------------------------------*
051000     ADD 1 TO GDA-QT-RELEASES.
051100     MOVE WK-FVNAME-VAL(WK-FVNAME-IDX) TO WK-CUR-FVNAME.
051200     INITIALIZE WK-GRP-ACUM.
051300     INITIALIZE EMTRW-FIXVERSION-SUMMARY-REC.
051400     PERFORM 000220-ACUM-ISSUE-GRUPO THRU 000220-EXIT
051500         VARYING WK-ISS-IDX FROM 1 BY 1
051600         UNTIL WK-ISS-IDX > WK-ISS-MAX.
051700     PERFORM 000230-DERIVA-TAXAS-GRUPO THRU 000230-EXIT.
051800     MOVE WK-CUR-FVNAME TO FV-VERSION-NAME.
051900     WRITE EMTRW-FIXVERSION-SUMMARY-REC.
052000 000210-EXIT.
052100     EXIT.
052200*
052300*---------------------------------*
052400 000220-ACUM-ISSUE-GRUPO.
052500*---------------------------------*
052600     SET WK-FV-NAO-ACHADO TO TRUE.
052700     PERFORM 000222-ISSUE-TEM-RELEASE THRU 000222-EXIT
052800         VARYING WK-FVNAME-IDX2 FROM 1 BY 1
052900         UNTIL WK-FVNAME-IDX2 > WK-ISS-VERSOES-QTD(WK-ISS-IDX)
053000            OR WK-FV-ACHADO.
053100     IF WK-FV-ACHADO
053200        PERFORM 000225-ACUM-CAMPOS THRU 000225-EXIT
053300     END-IF.
053400 000220-EXIT.
053500     EXIT.
053600*
053700*---------------------------------*
053800 000222-ISSUE-TEM-RELEASE.
053900*---------------------------------*
054000     IF WK-ISS-VERSOES(WK-ISS-IDX WK-FVNAME-IDX2) = WK-CUR-FVNAME
054100        SET WK-FV-ACHADO TO TRUE
054200     END-IF.
054300 000222-EXIT.
054400     EXIT.
054500*
054600*---------------------------------*
054700 000225-ACUM-CAMPOS.
054800*---------------------------------*
054900     ADD 1 TO WK-GRP-TOTAL-ISSUES.
055000     EVALUATE WK-ISS-TYPE-CODE(WK-ISS-IDX)
055100        WHEN 1 ADD 1 TO WK-GRP-BUGS
055200        WHEN 2 ADD 1 TO WK-GRP-STORIES
055300        WHEN 3 ADD 1 TO WK-GRP-TASKS
055400        WHEN 4 ADD 1 TO WK-GRP-SUBTASKS
055500        WHEN OTHER ADD 1 TO WK-GRP-OTHER
055600     END-EVALUATE.
055700     IF WK-ISS-COMPLETED(WK-ISS-IDX)
055800        ADD 1 TO WK-GRP-COMPLETED
055900        IF WK-ISS-TYPE-CODE(WK-ISS-IDX) = 2
056000           ADD 1 TO WK-GRP-DELIVERED
056100        END-IF
056200     END-IF.
056300     IF WK-ISS-QATESTED(WK-ISS-IDX)
056400        ADD 1 TO WK-GRP-QATESTED
056500     END-IF.
056600     IF WK-ISS-QAFAILED(WK-ISS-IDX)
056700        ADD 1 TO WK-GRP-QAFAILED
056800     END-IF.
056900     IF WK-ISS-INPROG(WK-ISS-IDX)
057000        ADD 1 TO WK-GRP-INPROG
057100     END-IF.
057200 000225-EXIT.
057300     EXIT.
057400*
057500*---------------------------------*
057600 000230-DERIVA-TAXAS-GRUPO.
057700*---------------------------------*
057800     MOVE WK-GRP-TOTAL-ISSUES TO FV-TOTAL-ISSUES.
057900     MOVE WK-GRP-BUGS         TO FV-TOTAL-BUGS.
058000     MOVE WK-GRP-STORIES      TO FV-TOTAL-STORIES.
058100     MOVE WK-GRP-TASKS        TO FV-TOTAL-TASKS.
058200     MOVE WK-GRP-SUBTASKS     TO FV-TOTAL-SUBTASKS.
058300     MOVE WK-GRP-OTHER        TO FV-TOTAL-OTHER.
058400     MOVE WK-GRP-COMPLETED    TO FV-COMPLETED-ISSUES.
058500     IF WK-GRP-TOTAL-ISSUES = 0
058600        MOVE ZEROS TO FV-COMPLETION-PCT
058700     ELSE
058800        COMPUTE FV-COMPLETION-PCT ROUNDED =
058900            WK-GRP-COMPLETED * 100 / WK-GRP-TOTAL-ISSUES
059000     END-IF.
059100     MOVE WK-GRP-DELIVERED TO FV-DELIVERED-STORIES.
059200     IF WK-GRP-STORIES = 0
059300        MOVE ZEROS TO FV-DELIVERY-PCT
059400     ELSE
059500        COMPUTE FV-DELIVERY-PCT ROUNDED =
059600            WK-GRP-DELIVERED * 100 / WK-GRP-STORIES
059700     END-IF.
059800     MOVE WK-GRP-QATESTED TO FV-TOTAL-QA-TESTED.
059900     MOVE WK-GRP-QAFAILED TO FV-QA-FAILED.
060000     IF WK-GRP-QATESTED = 0
060100        MOVE ZEROS TO FV-QA-FAILURE-RATIO
060200     ELSE
060300        COMPUTE FV-QA-FAILURE-RATIO ROUNDED =
060400            WK-GRP-QAFAILED * 100 / WK-GRP-QATESTED
060500     END-IF.
060600     MOVE WK-GRP-INPROG TO FV-IN-PROGRESS-ISSUES.
060700 000230-EXIT.
060800     EXIT.
060900*
061000*---------------------------------*
061100 000500-LISTA-ISSUES-RELEASE.
061200*---------------------------------*
061300* LISTAGEM DE DETALHE (getFixVersionIssues) - UMA LINHA POR
061400* ISSUE DISTINTA DA RELEASE PEDIDA NO CARTAO, PRIMEIRA
061500* OCORRENCIA GANHA, ORDENADA POR TIPO E DEPOIS POR CHAVE.
061600     MOVE EMTRW-PARM-RELEASE-NAME(1:40) TO WK-CUR-FVNAME.
061700     PERFORM 000510-SELECIONA-ISSUE THRU 000510-EXIT
061800         VARYING WK-ISS-IDX FROM 1 BY 1
061900         UNTIL WK-ISS-IDX > WK-ISS-MAX.
062000     PERFORM 000530-ORDENA-SELECAO THRU 000530-EXIT.
062100     PERFORM 000520-GRAVA-DETALHE THRU 000520-EXIT
062200         VARYING WK-SEL-IDX FROM 1 BY 1
062300         UNTIL WK-SEL-IDX > WK-SEL-MAX.
062400 000500-EXIT.
062500     EXIT.
062600*
062700*---------------------------------*
062800 000510-SELECIONA-ISSUE.
062900*---------------------------------*
063000     SET WK-FV-NAO-ACHADO TO TRUE.
063100     PERFORM 000222-ISSUE-TEM-RELEASE THRU 000222-EXIT
063200         VARYING WK-FVNAME-IDX2 FROM 1 BY 1
063300         UNTIL WK-FVNAME-IDX2 > WK-ISS-VERSOES-QTD(WK-ISS-IDX)
063400            OR WK-FV-ACHADO.
063500     IF WK-FV-ACHADO
063600        SET WK-CHAVE-NAO-ACHADA TO TRUE
063700        PERFORM 000515-COMPARA-CHAVE THRU 000515-EXIT
063800            VARYING WK-CHAVE-IDX2 FROM 1 BY 1
063900            UNTIL WK-CHAVE-IDX2 > WK-CHAVE-MAX
064000               OR WK-CHAVE-ACHADA
064100        IF WK-CHAVE-NAO-ACHADA
064200           ADD 1 TO WK-CHAVE-MAX
064300           MOVE WK-ISS-KEY(WK-ISS-IDX) TO WK-CHAVE-VAL(WK-CHAVE-MAX)
064400           ADD 1 TO WK-SEL-MAX
064500           SET WK-SEL-IDX-VAL(WK-SEL-MAX) TO WK-ISS-IDX
064600        END-IF
064700     END-IF.
064800 000510-EXIT.
064900     EXIT.
065000*
065100*---------------------------------*
065200 000515-COMPARA-CHAVE.
065300*---------------------------------*
065400     IF WK-CHAVE-VAL(WK-CHAVE-IDX2) = WK-ISS-KEY(WK-ISS-IDX)
065500        SET WK-CHAVE-ACHADA TO TRUE
065600     END-IF.
065700 000515-EXIT.
065800     EXIT.
065900*
066000*---------------------------------*
066100 000530-ORDENA-SELECAO.
066200*---------------------------------*
066300* ORDENA A LISTA DE POSICOES SELECIONADAS POR TIPO DA ISSUE E,
066400* DENTRO DO MESMO TIPO, PELA CHAVE DA ISSUE (SELECTION SORT, SEM
066500* USO DO VERBO SORT - MESMA LINHA DO EMTR0002/EMTR0003).
066600     PERFORM 000531-PASSADA-EXT THRU 000531-EXIT
066700         VARYING WK-SEL-IDX FROM 1 BY 1
066800         UNTIL WK-SEL-IDX >= WK-SEL-MAX.
066900 000530-EXIT.
067000     EXIT.
067100*
067200*---------------------------------*
067300 000531-PASSADA-EXT.
067400*---------------------------------*
067500     PERFORM 000532-PASSADA-INT THRU 000532-EXIT
067600         VARYING WK-SEL-IDX2 FROM 1 BY 1
067700         UNTIL (WK-SEL-IDX2 + WK-SEL-IDX) > WK-SEL-MAX.
067800 000531-EXIT.
067900     EXIT.
068000*
068100*---------------------------------*
068200 000532-PASSADA-INT.
068300*---------------------------------*
068400     IF WK-ISS-TYPE-CODE(WK-SEL-IDX-VAL(WK-SEL-IDX2)) >
068500        WK-ISS-TYPE-CODE(WK-SEL-IDX-VAL(WK-SEL-IDX2 + 1))
068600        PERFORM 000533-TROCA-SELECAO THRU 000533-EXIT
068700     ELSE
068800        IF WK-ISS-TYPE-CODE(WK-SEL-IDX-VAL(WK-SEL-IDX2)) =
068900           WK-ISS-TYPE-CODE(WK-SEL-IDX-VAL(WK-SEL-IDX2 + 1))
069000           IF WK-ISS-KEY(WK-SEL-IDX-VAL(WK-SEL-IDX2)) >
069100              WK-ISS-KEY(WK-SEL-IDX-VAL(WK-SEL-IDX2 + 1))
069200              PERFORM 000533-TROCA-SELECAO THRU 000533-EXIT
069300           END-IF
069400        END-IF
069500     END-IF.
069600 000532-EXIT.
069700     EXIT.
069800*
069900*---------------------------------*
070000 000533-TROCA-SELECAO.
070100*---------------------------------*
070200     MOVE WK-SEL-IDX-VAL(WK-SEL-IDX2)     TO WK-SEL-TEMP.
070300     MOVE WK-SEL-IDX-VAL(WK-SEL-IDX2 + 1) TO
070400         WK-SEL-IDX-VAL(WK-SEL-IDX2).
070500     MOVE WK-SEL-TEMP TO WK-SEL-IDX-VAL(WK-SEL-IDX2 + 1).
070600 000533-EXIT.
070700     EXIT.
070800*
070900*---------------------------------*
071000 000520-GRAVA-DETALHE.
071100*---------------------------------*
071200     SET WK-ISS-IDX TO WK-SEL-IDX-VAL(WK-SEL-IDX).
071300     INITIALIZE EMTRW-FDT-DETAIL-REC.
071400     MOVE WK-ISS-KEY(WK-ISS-IDX)       TO FD-ISSUE-KEY.
071500     MOVE SPACES                       TO FD-ISSUE-SUMMARY.
071600     MOVE WK-ISS-TYPE-TXT(WK-ISS-IDX)  TO FD-ISSUE-TYPE.
071700     MOVE WK-ISS-STATUS-TXT(WK-ISS-IDX) TO FD-ISSUE-STATUS.
071800     IF WK-ISS-PRIORITY-TXT(WK-ISS-IDX) = SPACES
071900        MOVE 'None' TO FD-ISSUE-PRIORITY
072000     ELSE
072100        MOVE WK-ISS-PRIORITY-TXT(WK-ISS-IDX) TO FD-ISSUE-PRIORITY
072200     END-IF.
072300     IF WK-ISS-ASSIGNEE-TXT(WK-ISS-IDX) = SPACES
072400        MOVE 'Unassigned' TO FD-ISSUE-ASSIGNEE
072500     ELSE
072600        MOVE WK-ISS-ASSIGNEE-TXT(WK-ISS-IDX) TO FD-ISSUE-ASSIGNEE
072700     END-IF.
072800     MOVE 'N' TO FD-DEV-DELIVERED-FLAG.
072900     MOVE 'N' TO FD-QA-DELIVERED-FLAG.
073000     IF WK-ISS-DEVDELIV(WK-ISS-IDX)
073100        MOVE 'Y' TO FD-DEV-DELIVERED-FLAG
073200     END-IF.
073300     IF WK-ISS-QADELIV(WK-ISS-IDX)
073400        MOVE 'Y' TO FD-QA-DELIVERED-FLAG
073500     END-IF.
073600     WRITE EMTRW-FDT-DETAIL-REC.
073700 000520-EXIT.
073800     EXIT.
073900*
074000*---------------------------------*
074100 000900-ENCERRA-ARQUIVOS.
074200*---------------------------------*
074300     CLOSE EMTR-ISV-FILE.
074400     CLOSE EMTR-PRM-FILE.
074500     CLOSE EMTR-FSU-FILE.
074600     CLOSE EMTR-FDT-FILE.
074700*
074800*---------------------------------*
074900 999999-ENCERRA-PROGRAMA.
075000*---------------------------------*
075100     DISPLAY 'EMTR0004 - ' CTE-VERS
075200             ' MODO=' EMTRW-PARM-RUN-MODE
075300             ' ISSUES=' GDA-QT-ISSUES
075400             ' RELEASES=' GDA-QT-RELEASES.
075500     STOP RUN.
