000100*****************************************************************
000200***                  ENGENHARIA - METRICAS (EMTR)              ***
000300***      LAYOUT DAS HORAS DE APROVACAO DE PULL REQUEST          ***
000400***         ==========================================         ***
000500***                                                            ***
000600***   BOOK     - EMTRWPRA                                      ***
000700***   WORK     - EMTRWPRA                                      ***
000800***   TAM.REG. - UM VALOR POR LINHA, SEQUENCIAL                ***
000900***                                                            ***
001000***------------------------------------------------------------***
001100***                    DESCRICAO DOS CAMPOS                    ***
001200***------------------------------------------------------------***
001300*** CAMPO                         | DESCRICAO                  ***
001400***-------------------------------+----------------------------***
001500*** EMTRW-PRA-HOURS               | HORAS DECORRIDAS ENTRE A   ***
001600***                               | ABERTURA DO PR E O PRIMEIRO***
001700***                               | REVIEW COM ESTADO APPROVED ***
001800***------------------------------------------------------------***
001900***                     LOG DE MANUTENCAO                      ***
002000***------------------------------------------------------------***
002100***   DATA   | MARCA | RESP            | MOTIVO                ***
002200***----------+-------+-----------------+-----------------------***
002300*** 14/05/88 | VS001 | V.SIQUEIRA       | CRIACAO DO COPYBOOK   ***
002400***------------------------------------------------------------***
002500 01  EMTRW-PRAPPROVAL-REC.
002600     03  EMTRW-PRA-HOURS           PIC  S9(5)V9(2).
002700     03  FILLER                    PIC  X(010).
002800*
