000100*****************************************************************
000200***                  ENGENHARIA - METRICAS (EMTR)              ***
000300***    LAYOUT DE SAIDA - TENDENCIA DE FALHA DE QA (EMTR0005)   ***
000400***         ==========================================         ***
000500***                                                            ***
000600***   BOOK     - EMTRWQTR                                      ***
000700***   WORK     - EMTRWQTR                                      ***
000800***                                                            ***
000900***------------------------------------------------------------***
001000***                    DESCRICAO DOS CAMPOS                    ***
001100***------------------------------------------------------------***
001200*** CAMPO                         | DESCRICAO                  ***
001300***-------------------------------+----------------------------***
001400*** QT-DIRECTION                  | 'UP'/'DOWN'/'STABLE'       ***
001500*** QT-CHANGE-PCT                  | TAXA DA ULTIMA SPRINT -    ***
001600***                               | TAXA DA SPRINT MAIS ANTIGA ***
001700*** QT-AVERAGE-RATE                | MEDIA DA TAXA DE FALHA DE  ***
001800***                               | QA NAS N SPRINTS ANALISADAS***
001900*** QT-LATEST-RATE                 | TAXA DA SPRINT MAIS RECENTE***
002000*** QT-SPRINT-COUNT                | N, QTD DE SPRINTS ANALISA- ***
002100***                               | DAS (1 A 10)                ***
002200*** QT-SPRINT-DATA                 | ECO POR SPRINT: ID E TAXA  ***
002300***------------------------------------------------------------***
002400***                     LOG DE MANUTENCAO                      ***
002500***------------------------------------------------------------***
002600***   DATA   | MARCA | RESP            | MOTIVO                ***
002700***----------+-------+-----------------+-----------------------***
002800*** 05/11/91 | VS001 | V.SIQUEIRA       | CRIACAO DO COPYBOOK   ***
002900***------------------------------------------------------------***
003000 01  EMTRW-QA-TREND-REC.
003100     03  QT-DIRECTION              PIC  X(006).
003200     03  QT-CHANGE-PCT             PIC  S9(3)V9(2).
003300     03  QT-AVERAGE-RATE           PIC  S9(3)V9(2).
003400     03  QT-LATEST-RATE            PIC  S9(3)V9(2).
003500     03  QT-SPRINT-COUNT           PIC  9(002).
003600     03  QT-SPRINT-DATA OCCURS 0 TO 10 TIMES
003700             DEPENDING ON QT-SPRINT-COUNT
003800             INDEXED BY QT-SPRINT-IDX.
003900         05  QT-SD-SPRINT-ID       PIC  X(020).
004000         05  QT-SD-QA-RATE         PIC  S9(3)V9(2).
004100         05  FILLER                PIC  X(010).
004200     03  FILLER                    PIC  X(020).
004300*
