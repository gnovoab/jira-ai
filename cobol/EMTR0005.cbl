000100*===============================================================*
000200* PROGRAMA  : EMTR0005
000300* ANALISTA  : A.FERREIRA
000400* DATA      : 05/11/1991
000500* SISTEMA   : EMTR - METRICAS DE ENGENHARIA
000600* LINGUAGEM : COBOL
000700* COMPILACAO: 12 - PSOSE600 - Cobol c/otimizacao p/producao
000800* AMBIENTE   : BATCH
000900* OBJETIVO   : LER O ARQUIVO DE METRICAS POR SPRINT (EMTRSMT,
001000*             GERADO PELO EMTR0002) E CALCULAR A TENDENCIA DE
001100*             FALHA DE QA AO LONGO DAS ULTIMAS N SPRINTS PEDIDAS
001200*             NO CARTAO EMTRWPRM (CAMPO EMTRW-PARM-TREND-WINDOW),
001300*             EMITINDO UM UNICO REGISTRO EMTRWQTR COM A DIRECAO
001400*             DA TENDENCIA, A VARIACAO, A MEDIA E O ECO POR
001500*             SPRINT.
001600* OBSERVACAO : OS IDENTIFICADORES CANDIDATOS SAO GERADOS CONTANDO
001700*             DE N PARA 1 (N, N-1, ..., 1) E PROCURADOS NA
001800*             TABELA CARREGADA DE EMTRSMT; SPRINT SEM REGISTRO
001900*             CORRESPONDENTE E SIMPLESMENTE OMITIDA DA LISTA (NAO
002000*             E ERRO FATAL). A PRIMEIRA SPRINT ENCONTRADA NA
002100*             LISTA (A DE MAIOR ID, N) E TRATADA COMO A MAIS
002200*             ANTIGA E A ULTIMA (A DE MENOR ID, 1) COMO A MAIS
002300*             RECENTE, CONFORME A ORDEM DE GERACAO DOS
002400*             CANDIDATOS.
002500*----------------------------------------------------------------
002600* VRS003 AF031   14/09/2001 - JANELA MAXIMA DE TENDENCIA AMPLIADA
002700*                             DE 0005 P/ 0010 SPRINTS (WK-JANELA-N
002800*                             E 000065-VALIDA-JANELA)
002900* VRS002 AF017   28/10/1998 - REVISAO Y2K: PROGRAMA NAO TRATA
003000*                             DATAS DE CALENDARIO, SEM IMPACTO -
003100*                             REVISADO E DOCUMENTADO P/ COMITE Y2K
003200* VRS001 AF001   05/11/1991 - IMPLANTACAO
003300*===============================================================*
003400*
003500*************************
003600 IDENTIFICATION DIVISION.
003700*************************
003800 PROGRAM-ID.    EMTR0005.
003900 AUTHOR.        A.FERREIRA.
004000 INSTALLATION.  DEPTO ENGENHARIA DE SOFTWARE.
004100 DATE-WRITTEN.  05/11/1991.
004200 DATE-COMPILED.
004300 SECURITY.      NON-CONFIDENCIAL.
004400*
004500***********************
004600 ENVIRONMENT  DIVISION.
004700***********************
004800*
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-3090.
005100 OBJECT-COMPUTER. IBM-3090.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400*
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT EMTR-SMT-FILE  ASSIGN TO EMTRSMT
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS  IS WK-SMT-STATUS.
006000*
006100     SELECT EMTR-PRM-FILE  ASSIGN TO EMTRPRM
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS  IS WK-PRM-STATUS.
006400*
006500     SELECT EMTR-QTR-FILE  ASSIGN TO EMTRQTR
006600         ORGANIZATION IS SEQUENTIAL
006700         FILE STATUS  IS WK-QTR-STATUS.
006800*
006900****************
007000 DATA  DIVISION.
007100****************
007200*
007300 FILE SECTION.
007400*-----------------------------------------------------------*
007500 FD  EMTR-SMT-FILE
007600     RECORDING MODE IS F.
007700     COPY EMTRWSMT.
007800*-----------------------------------------------------------*
007900 FD  EMTR-PRM-FILE
008000     RECORDING MODE IS F.
008100     COPY EMTRWPRM.
008200*-----------------------------------------------------------*
008300 FD  EMTR-QTR-FILE
008400     RECORDING MODE IS F.
008500     COPY EMTRWQTR.
008600*-----------------------------------------------------------*
008700*-----------------------*
008800 WORKING-STORAGE SECTION.
008900*-----------------------*
009000 77  CTE-VERS                      PIC  X(006) VALUE 'VRS003'.
009100 77  WK-SMT-STATUS                 PIC  X(002) VALUE '00'.
009200     88  WK-SMT-OK                        VALUE '00'.
009300     88  WK-SMT-EOF                       VALUE '10'.
009400 77  WK-PRM-STATUS                 PIC  X(002) VALUE '00'.
009500     88  WK-PRM-OK                        VALUE '00'.
009600 77  WK-QTR-STATUS                 PIC  X(002) VALUE '00'.
009700*
009800* TABELA DE METRICAS POR SPRINT, CARREGADA NA MEMORIA A PARTIR
009900* DE EMTRSMT (SAIDA DO EMTR0002 - NAO VEM ORDENADA POR SPRINT).
010000 01  WK-SMT-TAB.
010100     03  WK-SMT-ENTRY OCCURS 0 TO 500 TIMES
010200             DEPENDING ON WK-SMT-MAX
010300             INDEXED BY WK-SMT-IDX.
010400         05  WK-SMT-ID             PIC  X(020).
010500         05  WK-SMT-RATE           PIC  S9(3)V9(2).
010600         05  FILLER                PIC  X(010).
010700 77  WK-SMT-MAX                    PIC S9(009) COMP VALUE ZEROS.
010800*
010900* VISAO ALFANUMERICA DE UM IDENTIFICADOR CANDIDATO (MESMA
011000* CONVENCAO DO EMTR0002 PARA GRAVAR/COMPARAR SM-SPRINT-ID -
011100* REDEFINES DO NUMERO EM 9 DIGITOS ZERADOS A ESQUERDA).
011200 01  WK-CAND-ID-EDIT.
011300     03  WK-CAND-NUM               PIC  9(009).
011400 01  WK-CAND-ID-EDIT-R REDEFINES WK-CAND-ID-EDIT.
011500     03  WK-CAND-ALFA              PIC  X(009).
011600*
011700 77  WK-CAND-ACHADA-SW             PIC  X(001) VALUE 'N'.
011800     88  WK-CAND-ACHADA                   VALUE 'Y'.
011900     88  WK-CAND-NAO-ACHADA                VALUE 'N'.
012000*
012100 77  WK-JANELA-N                   PIC  9(002) VALUE ZEROS.
012200 77  WK-JANELA-ALFA REDEFINES WK-JANELA-N PIC  X(002).
012300 77  WK-JANELA-OK-SW               PIC  X(001) VALUE 'N'.
012400     88  WK-JANELA-OK                     VALUE 'Y'.
012500*
012600* LISTA ORDENADA DE SPRINTS ENCONTRADAS, NA ORDEM DE GERACAO DOS
012700* CANDIDATOS (N, N-1, ..., 1 - A PRIMEIRA ENTRADA E A MAIS
012800* ANTIGA, A ULTIMA E A MAIS RECENTE).
012900 01  WK-SEL-TAB.
013000     03  WK-SEL-ENTRY OCCURS 0 TO 10 TIMES
013100             DEPENDING ON WK-SEL-MAX
013200             INDEXED BY WK-SEL-IDX.
013300         05  WK-SEL-ID             PIC  X(020).
013400         05  WK-SEL-RATE           PIC  S9(3)V9(2).
013500         05  FILLER                PIC  X(010).
013600 77  WK-SEL-MAX                    PIC S9(009) COMP VALUE ZEROS.
013700*
013800 77  WK-SOMA-RATE                  PIC  S9(5)V9(2) VALUE ZEROS.
013900 77  WK-CONTADOR-JAN               PIC S9(004) COMP VALUE ZEROS.
014000*
014100 77  GDA-QT-SPRINTS-LIDAS          PIC S9(009) COMP VALUE ZEROS.
014200*
014300*********************
014400 PROCEDURE  DIVISION.
014500*********************
014600*
014700*---------------------------------*
014800 000000-MAIN.
014900*---------------------------------*
015000     PERFORM 000050-ABRE-ARQUIVOS.
015100     PERFORM 000060-LE-PARM.
015200     PERFORM 000065-VALIDA-JANELA THRU 000065-EXIT.
015300     IF WK-JANELA-OK
015400        PERFORM 000100-CARREGA-METRICAS THRU 000100-EXIT
015500            UNTIL WK-SMT-EOF
015600        PERFORM 000150-MONTA-SELECAO THRU 000150-EXIT
015700            VARYING WK-CONTADOR-JAN FROM WK-JANELA-N BY -1
015800            UNTIL WK-CONTADOR-JAN < 1
015900     END-IF.
016000     PERFORM 000400-CALCULA-TENDENCIA THRU 000400-EXIT.
016100     PERFORM 000900-ENCERRA-ARQUIVOS.
016200     PERFORM 999999-ENCERRA-PROGRAMA.
016300*
016400*---------------------------------*
016500 000050-ABRE-ARQUIVOS.
016600*---------------------------------*
016700     OPEN INPUT  EMTR-SMT-FILE.
016800     IF NOT WK-SMT-OK
016900        DISPLAY 'EMTR0005 - ERRO AO ABRIR EMTRSMT ' WK-SMT-STATUS
017000        GO TO 999999-ENCERRA-PROGRAMA
017100     END-IF.
017200     OPEN INPUT  EMTR-PRM-FILE.
017300     OPEN OUTPUT EMTR-QTR-FILE.
017400*
017500*---------------------------------*
017600 000060-LE-PARM.
017700*---------------------------------*
017800     MOVE ZEROS TO EMTRW-PARM-TREND-WINDOW.
017900     IF WK-PRM-OK
018000        READ EMTR-PRM-FILE
018100            AT END CONTINUE
018200        END-READ
018300     END-IF.
018400     MOVE EMTRW-PARM-TREND-WINDOW TO WK-JANELA-N.
018500*
018600*---------------------------------*
018700 000065-VALIDA-JANELA.
018800*---------------------------------*
018900* REGRA 24 - JANELA FORA DE 1 A 10 NAO TENTA NENHUMA BUSCA.
019000* AF031 14/09/2001 - LIMITE SUPERIOR DA JANELA LEVADO DE 5 P/ 10.
019100     MOVE 'N' TO WK-JANELA-OK-SW.
019200     IF WK-JANELA-N >= 1 AND WK-JANELA-N <= 10             VRS003
019300        SET WK-JANELA-OK TO TRUE
019400     END-IF.
019500 000065-EXIT.
019600     EXIT.
019700*
019800*---------------------------------*
019900 000100-CARREGA-METRICAS.
020000*---------------------------------*
020100     READ EMTR-SMT-FILE
020200         AT END SET WK-SMT-EOF TO TRUE
020300     END-READ.
020400     IF NOT WK-SMT-EOF
020500        ADD 1 TO WK-SMT-MAX
020600        ADD 1 TO GDA-QT-SPRINTS-LIDAS
020700        MOVE SM-SPRINT-ID          TO WK-SMT-ID(WK-SMT-MAX)
020800        MOVE SM-QA-FAILURE-RATE    TO WK-SMT-RATE(WK-SMT-MAX)
020900     END-IF.
021000 000100-EXIT.
021100     EXIT.
021200*
021300*---------------------------------*
021400 000150-MONTA-SELECAO.
021500*---------------------------------*
021600     MOVE WK-CONTADOR-JAN TO WK-CAND-NUM.
021700     SET WK-CAND-NAO-ACHADA TO TRUE.
021800     PERFORM 000160-COMPARA-CANDIDATA THRU 000160-EXIT
021900         VARYING WK-SMT-IDX FROM 1 BY 1
022000         UNTIL WK-SMT-IDX > WK-SMT-MAX
022100            OR WK-CAND-ACHADA.
022200 000150-EXIT.
022300     EXIT.
022400*
022500*---------------------------------*
022600 000160-COMPARA-CANDIDATA.
022700*---------------------------------*
022800     IF WK-SMT-ID(WK-SMT-IDX)(1:9) = WK-CAND-ALFA
022900        SET WK-CAND-ACHADA TO TRUE
023000        ADD 1 TO WK-SEL-MAX
023100        MOVE WK-SMT-ID(WK-SMT-IDX)   TO WK-SEL-ID(WK-SEL-MAX)
023200        MOVE WK-SMT-RATE(WK-SMT-IDX) TO WK-SEL-RATE(WK-SEL-MAX)
023300     END-IF.
023400 000160-EXIT.
023500     EXIT.
023600*
023700*---------------------------------*
023800 000400-CALCULA-TENDENCIA.
023900*---------------------------------*
024000     INITIALIZE EMTRW-QA-TREND-REC.
024100     IF WK-SEL-MAX = 0
024200        MOVE 'STABLE' TO QT-DIRECTION
024300        MOVE ZEROS    TO QT-CHANGE-PCT
024400        MOVE ZEROS    TO QT-AVERAGE-RATE
024500        MOVE ZEROS    TO QT-LATEST-RATE
024600        MOVE ZEROS    TO QT-SPRINT-COUNT
024700     ELSE
024800        PERFORM 000410-SOMA-TAXAS THRU 000410-EXIT
024900            VARYING WK-SEL-IDX FROM 1 BY 1
025000            UNTIL WK-SEL-IDX > WK-SEL-MAX
025100        COMPUTE QT-CHANGE-PCT =
025200            WK-SEL-RATE(WK-SEL-MAX) - WK-SEL-RATE(1)
025300        IF QT-CHANGE-PCT > 5
025400           MOVE 'UP'     TO QT-DIRECTION
025500        ELSE
025600           IF QT-CHANGE-PCT < -5
025700              MOVE 'DOWN'   TO QT-DIRECTION
025800           ELSE
025900              MOVE 'STABLE' TO QT-DIRECTION
026000           END-IF
026100        END-IF
026200        COMPUTE QT-AVERAGE-RATE ROUNDED =
026300            WK-SOMA-RATE / WK-SEL-MAX
026400        MOVE WK-SEL-RATE(WK-SEL-MAX) TO QT-LATEST-RATE
026500        MOVE WK-SEL-MAX TO QT-SPRINT-COUNT
026600        PERFORM 000420-GRAVA-ECO THRU 000420-EXIT
026700            VARYING WK-SEL-IDX FROM 1 BY 1
026800            UNTIL WK-SEL-IDX > WK-SEL-MAX
026900     END-IF.
027000     WRITE EMTRW-QA-TREND-REC.
027100 000400-EXIT.
027200     EXIT.
027300*
027400*---------------------------------*
027500 000410-SOMA-TAXAS.
027600*---------------------------------*
027700     ADD WK-SEL-RATE(WK-SEL-IDX) TO WK-SOMA-RATE.
027800 000410-EXIT.
027900     EXIT.
028000*
028100*---------------------------------*
028200 000420-GRAVA-ECO.
028300*---------------------------------*
028400     MOVE WK-SEL-ID(WK-SEL-IDX)   TO QT-SD-SPRINT-ID(WK-SEL-IDX).
028500     MOVE WK-SEL-RATE(WK-SEL-IDX) TO QT-SD-QA-RATE(WK-SEL-IDX).
028600 000420-EXIT.
028700     EXIT.
028800*
028900*---------------------------------*
029000 000900-ENCERRA-ARQUIVOS.
029100*---------------------------------*
029200     CLOSE EMTR-SMT-FILE.
029300     CLOSE EMTR-PRM-FILE.
029400     CLOSE EMTR-QTR-FILE.
029500*
029600*---------------------------------*
029700 999999-ENCERRA-PROGRAMA.
029800*---------------------------------*
029900     DISPLAY 'EMTR0005 - ' CTE-VERS
030000             ' JANELA=' WK-JANELA-ALFA
030100             ' SPRINTS-LIDAS=' GDA-QT-SPRINTS-LIDAS
030200             ' SPRINTS-NA-TENDENCIA=' WK-SEL-MAX.
030300     STOP RUN.
