000100*===============================================================*
000200* PROGRAMA  : EMTR0003
000300* ANALISTA  : A.FERREIRA
000400* DATA      : 10/09/1989
000500* SISTEMA   : EMTR - METRICAS DE ENGENHARIA
000600* LINGUAGEM : COBOL
000700* COMPILACAO: 12 - PSOSE600 - Cobol c/otimizacao p/producao
000800* AMBIENTE   : BATCH
000900* OBJETIVO   : LER O ARQUIVO NORMALIZADO DE ISSUES (EMTRISV) E
001000*             EMITIR UM RESUMO POR SPRINT (EMTRSSU), QUEBRANDO
001100*             POR SPRINT MAIS RECENTE DE CADA ISSUE (MODO ALL,
001200*             CARTAO DE PARAMETROS EMTRWPRM) OU, QUANDO O
001300*             CARTAO PEDE O MODO ONE, UM UNICO RESUMO PARA A
001400*             SPRINT INFORMADA, CONSIDERANDO QUALQUER OCORRENCIA
001500*             DA SPRINT NO HISTORICO DA ISSUE (NAO SO A MAIS
001600*             RECENTE).
001700* OBSERVACAO : NAO HA DD DE ENTRADA ORDENADO; A QUEBRA DE
001800*             CONTROLE E FEITA SOBRE UMA TABELA EM MEMORIA DE
001900*             NOMES DE SPRINT DISTINTOS, ORDENADA POR SELECAO
002000*             DIRETA (MESMA TECNICA DO EMTR0002 PARA AS HORAS
002100*             DE PR) - NAO HA PASSO DE SORT SEPARADO.
002200*----------------------------------------------------------------
002300* VRS003 AF019   03/12/1998 - AJUSTE Y2K: CALCULO DE SS-SPRINT-
002400*                             LENGTH-DAYS PASSA A LER AS DATAS
002500*                             ISO-8601 X(25) DO EMTRWISS (ERA
002600*                             AAMMDD ATE O VRS003 DO EMTRWISS)
002700* VRS002 AF012   22/02/1994 - CORRECAO: ISSUE SEM HISTORICO DE
002800*                             SPRINT ENTRAVA NO GRUPO "SPRINT EM
002900*                             BRANCO" EM VEZ DE SER DESCARTADA
003000* VRS001 AF001   10/09/1989 - IMPLANTACAO
003100*===============================================================*
003200*
003300*************************
003400 IDENTIFICATION DIVISION.
003500*************************
003600 PROGRAM-ID.    EMTR0003.
003700 AUTHOR.        A.FERREIRA.
003800 INSTALLATION.  DEPTO ENGENHARIA DE SOFTWARE.
003900 DATE-WRITTEN.  10/09/1989.
004000 DATE-COMPILED.
004100 SECURITY.      NON-CONFIDENCIAL.
004200*
004300***********************
004400 ENVIRONMENT  DIVISION.
004500***********************
004600*
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-3090.
004900 OBJECT-COMPUTER. IBM-3090.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200*
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT EMTR-ISV-FILE  ASSIGN TO EMTRISV
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS  IS WK-ISV-STATUS.
005800*
005900     SELECT EMTR-PRM-FILE  ASSIGN TO EMTRPRM
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS  IS WK-PRM-STATUS.
006200*
006300     SELECT EMTR-SSU-FILE  ASSIGN TO EMTRSSU
006400         ORGANIZATION IS SEQUENTIAL
006500         FILE STATUS  IS WK-SSU-STATUS.
006600*
006700****************
006800 DATA  DIVISION.
006900****************
007000*
007100 FILE SECTION.
007200*-----------------------------------------------------------*
007300 FD  EMTR-ISV-FILE
007400     RECORDING MODE IS F.
007500     COPY EMTRWISS.
007600*-----------------------------------------------------------*
007700 FD  EMTR-PRM-FILE
007800     RECORDING MODE IS F.
007900     COPY EMTRWPRM.
008000*-----------------------------------------------------------*
008100 FD  EMTR-SSU-FILE
008200     RECORDING MODE IS F.
008300     COPY EMTRWSSU.
008400*-----------------------------------------------------------*
008500*-----------------------*
008600 WORKING-STORAGE SECTION.
008700*-----------------------*
008800 77  CTE-VERS                      PIC  X(006) VALUE 'VRS003'.
008900 77  WK-ISV-STATUS                 PIC  X(002) VALUE '00'.
009000     88  WK-ISV-OK                        VALUE '00'.
009100     88  WK-ISV-EOF                       VALUE '10'.
009200 77  WK-PRM-STATUS                 PIC  X(002) VALUE '00'.
009300     88  WK-PRM-OK                        VALUE '00'.
009400 77  WK-SSU-STATUS                 PIC  X(002) VALUE '00'.
009500*
009600 77  WK-MINUSCULAS                 PIC  X(026)
009700                        VALUE 'abcdefghijklmnopqrstuvwxyz'.
009800 77  WK-MAIUSCULAS                 PIC  X(026)
009900                        VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
010000 77  WK-CNT                        PIC S9(004) COMP VALUE ZEROS.
010100 77  WK-TIPO-TEMP                  PIC  X(020).
010200*
010300* TABELA DE ISSUES CARREGADA EM MEMORIA, JA COM AS CONDICOES
010400* DE NEGOCIO (REGRAS 17-21) PRE-CALCULADAS NO MOMENTO DA CARGA
010500 01  WK-ISSUE-TAB.
010600     03  WK-ISSUE-ENTRY OCCURS 0 TO 3000 TIMES
010700             DEPENDING ON WK-ISS-MAX
010800             INDEXED BY WK-ISS-IDX.
010900         05  WK-ISS-SPRINT-NAME    PIC  X(060).
011000         05  WK-ISS-SPRINT-ID-NUM  PIC  9(009).
011100         05  WK-ISS-START-DATE     PIC  X(025).
011200         05  WK-ISS-END-DATE       PIC  X(025).
011300         05  WK-ISS-STATUS-UC      PIC  X(030).
011400         05  WK-ISS-TYPE-CODE      PIC  9(001).
011500         05  WK-ISS-FLAGS.
011600             10  WK-ISS-COMPLETED-SW   PIC X(001).
011700                 88  WK-ISS-COMPLETED         VALUE 'Y'.
011800             10  WK-ISS-QATESTED-SW    PIC X(001).
011900                 88  WK-ISS-QATESTED          VALUE 'Y'.
012000             10  WK-ISS-QAFAILED-SW    PIC X(001).
012100                 88  WK-ISS-QAFAILED          VALUE 'Y'.
012200             10  WK-ISS-DEVDELIV-SW    PIC X(001).
012300                 88  WK-ISS-DEVDELIV           VALUE 'Y'.
012400             10  WK-ISS-QADELIV-SW     PIC X(001).
012500                 88  WK-ISS-QADELIV            VALUE 'Y'.
012600             10  WK-ISS-INPROG-SW      PIC X(001).
012700                 88  WK-ISS-INPROG              VALUE 'Y'.
012800             10  WK-ISS-LOOSE-SW       PIC X(001).
012900                 88  WK-ISS-LOOSE-MATCH          VALUE 'Y'.
013000         05  FILLER                PIC  X(010).
013100 77  WK-ISS-MAX                    PIC S9(009) COMP VALUE ZEROS.
013200*
013300* BUFFERS DE MAIUSCULIZACAO DO HISTORICO
013400 01  WK-HIST-BUFFERS.
013500     03  WK-HIST-FIELD-UC          PIC  X(020).
013600     03  WK-HIST-TO-UC             PIC  X(060).
013700*
013800* LISTA DE NOMES DE SPRINT DISTINTOS (MODO ALL)
013900 01  WK-SPRNAME-TAB.
014000     03  WK-SPRNAME-VAL OCCURS 0 TO 200 TIMES
014100             DEPENDING ON WK-SPRNAME-MAX
014200             INDEXED BY WK-SPRNAME-IDX, WK-SPRNAME-IDX2
014300             PIC X(060).
014400 77  WK-SPRNAME-MAX                PIC S9(009) COMP VALUE ZEROS.
014500 77  WK-SPRNAME-TEMP                PIC  X(060).
014600 77  WK-SPR-ACHADO-SW              PIC  X(001) VALUE 'N'.
014700     88  WK-SPR-ACHADO                    VALUE 'Y'.
014800     88  WK-SPR-NAO-ACHADO                VALUE 'N'.
014900*
015000* CHAVE/DADOS DO GRUPO (SPRINT) SENDO RESUMIDO NO MOMENTO
015100 77  WK-CUR-SPRNAME                 PIC  X(060).
015200 77  WK-CUR-SPR-ID-NUM               PIC  9(009).
015300 77  WK-CUR-START-DATE               PIC  X(025).
015400 77  WK-CUR-END-DATE                 PIC  X(025).
015500*
015600* ACUMULADORES DO GRUPO (SPRINT) CORRENTE
015700 01  WK-GRP-ACUM.
015800     03  WK-GRP-TOTAL-ISSUES       PIC S9(009) COMP VALUE ZEROS.
015900     03  WK-GRP-BUGS               PIC S9(009) COMP VALUE ZEROS.
016000     03  WK-GRP-STORIES            PIC S9(009) COMP VALUE ZEROS.
016100     03  WK-GRP-TASKS              PIC S9(009) COMP VALUE ZEROS.
016200     03  WK-GRP-SUBTASKS           PIC S9(009) COMP VALUE ZEROS.
016300     03  WK-GRP-OTHER              PIC S9(009) COMP VALUE ZEROS.
016400     03  WK-GRP-COMPLETED          PIC S9(009) COMP VALUE ZEROS.
016500     03  WK-GRP-DELIVERED          PIC S9(009) COMP VALUE ZEROS.
016600     03  WK-GRP-QATESTED           PIC S9(009) COMP VALUE ZEROS.
016700     03  WK-GRP-QAFAILED           PIC S9(009) COMP VALUE ZEROS.
016800     03  WK-GRP-DEVDELIV           PIC S9(009) COMP VALUE ZEROS.
016900     03  WK-GRP-QADELIV            PIC S9(009) COMP VALUE ZEROS.
017000     03  WK-GRP-INPROG             PIC S9(009) COMP VALUE ZEROS.
017100     03  FILLER                    PIC  X(020).
017200*
017300* AREA DE PARSE DA DATA ISO-8601 (ANO/MES/DIA) PARA O CALCULO
017400* DA DURACAO DA SPRINT EM DIAS (REGRA 22)
017500 01  WK-DATE-PARSE.
017600     03  WK-DP-RAW                 PIC  X(025).
017700 01  WK-DATE-PARSE-R REDEFINES WK-DATE-PARSE.
017800     03  WK-DP-YYYY                 PIC  X(004).
017900     03  FILLER                    PIC  X(001).
018000     03  WK-DP-MM                   PIC  X(002).
018100     03  FILLER                    PIC  X(001).
018200     03  WK-DP-DD                   PIC  X(002).
018300     03  FILLER                    PIC  X(015).
018400*
018500 01  WK-DATA-CALC.
018600     03  WK-DC-ANO                 PIC  9(004).
018700     03  WK-DC-MES                 PIC  9(002).
018800     03  WK-DC-DIA                 PIC  9(002).
018900*
019000* NUMERO JULIANO (FLIEGEL/VAN FLANDERN) USADO PARA A DIFERENCA
019100* DE DIAS ENTRE INICIO E FIM DA SPRINT, SEM FUNCOES INTRINSECAS
019200 77  WK-JC-A                       PIC S9(009) COMP VALUE ZEROS.
019300 77  WK-JC-B                       PIC S9(009) COMP VALUE ZEROS.
019400 77  WK-JC-C                       PIC S9(009) COMP VALUE ZEROS.
019500 77  WK-JC-E                       PIC S9(009) COMP VALUE ZEROS.
019600 77  WK-JC-F                       PIC S9(009) COMP VALUE ZEROS.
019700 77  WK-JC-JDN                     PIC S9(009) COMP VALUE ZEROS.
019800 77  WK-JDN-START                  PIC S9(009) COMP VALUE ZEROS.
019900 77  WK-JDN-END                    PIC S9(009) COMP VALUE ZEROS.
020000*
020100 77  GDA-QT-ISSUES                 PIC S9(009) COMP VALUE ZEROS.
020200 77  GDA-QT-SPRINTS                PIC S9(009) COMP VALUE ZEROS.
020300*
020400*********************
020500 PROCEDURE  DIVISION.
020600*********************
020700*
020800*---------------------------------*
020900 000000-MAIN.
021000*---------------------------------*
021100     PERFORM 000050-ABRE-ARQUIVOS.
021200     PERFORM 000060-LE-PARM.
021300     PERFORM 000150-CARREGA-ISSUES THRU 000150-EXIT
021400         UNTIL WK-ISV-EOF.
021500     EVALUATE TRUE
021600        WHEN EMTRW-PARM-MODE-ONE
021700           PERFORM 000500-RESUMO-UMA-SPRINT THRU 000500-EXIT
021800        WHEN OTHER
021900           PERFORM 000170-MONTA-LISTA-SPRINTS THRU 000170-EXIT
022000           PERFORM 000180-ORDENA-SPRINTS THRU 000180-EXIT
022100           PERFORM 000200-PROCESSA-TODAS-SPRINTS THRU 000200-EXIT
022200               VARYING WK-SPRNAME-IDX FROM 1 BY 1
022300               UNTIL WK-SPRNAME-IDX > WK-SPRNAME-MAX
022400     END-EVALUATE.
022500     PERFORM 000900-ENCERRA-ARQUIVOS.
022600     PERFORM 999999-ENCERRA-PROGRAMA.
022700*
022800*---------------------------------*
022900 000050-ABRE-ARQUIVOS.
023000*---------------------------------*
023100     OPEN INPUT  EMTR-ISV-FILE.
023200     IF NOT WK-ISV-OK
023300        DISPLAY 'EMTR0003 - ERRO AO ABRIR EMTRISV ' WK-ISV-STATUS
023400        GO TO 999999-ENCERRA-PROGRAMA
023500     END-IF.
023600     OPEN INPUT  EMTR-PRM-FILE.
023700     OPEN OUTPUT EMTR-SSU-FILE.
023800     IF NOT WK-SSU-STATUS = '00'
023900        DISPLAY 'EMTR0003 - ERRO AO ABRIR EMTRSSU ' WK-SSU-STATUS
024000        GO TO 999999-ENCERRA-PROGRAMA
024100     END-IF.
024200     READ EMTR-ISV-FILE
024300         AT END SET WK-ISV-EOF TO TRUE
024400     END-READ.
024500*
024600*---------------------------------*
024700 000060-LE-PARM.
024800*---------------------------------*
024900* NA FALTA DO CARTAO (OU ERRO DE ABERTURA), O MODO PADRAO E
025000* ALL - TODAS AS SPRINTS DO EXTRATO.
025100     MOVE 'ALL ' TO EMTRW-PARM-RUN-MODE.
025200     IF WK-PRM-OK
025300        READ EMTR-PRM-FILE
025400            AT END CONTINUE
025500        END-READ
025600     END-IF.
025700     IF EMTRW-PARM-RUN-MODE = SPACES
025800        MOVE 'ALL ' TO EMTRW-PARM-RUN-MODE
025900     END-IF.
026000*
026100*---------------------------------*
026200 000150-CARREGA-ISSUES.
026300*---------------------------------*
026400     ADD 1 TO WK-ISS-MAX.
026500     ADD 1 TO GDA-QT-ISSUES.
026600     MOVE EMTRW-ISS-SPRINT-NAME     TO WK-ISS-SPRINT-NAME(WK-ISS-MAX).
026700     MOVE EMTRW-ISS-SPRINT-ID       TO WK-ISS-SPRINT-ID-NUM(WK-ISS-MAX).
026800     MOVE EMTRW-ISS-SPRINT-STR-DATE TO WK-ISS-START-DATE(WK-ISS-MAX).
026900     MOVE EMTRW-ISS-SPRINT-END-DATE TO WK-ISS-END-DATE(WK-ISS-MAX).
027000     MOVE EMTRW-ISS-STATUS          TO WK-ISS-STATUS-UC(WK-ISS-MAX).
027100     INSPECT WK-ISS-STATUS-UC(WK-ISS-MAX)
027200         CONVERTING WK-MINUSCULAS TO WK-MAIUSCULAS.
027300     MOVE EMTRW-ISS-TYPE TO WK-TIPO-TEMP.
027400     INSPECT WK-TIPO-TEMP
027500         CONVERTING WK-MINUSCULAS TO WK-MAIUSCULAS.
027600     EVALUATE WK-TIPO-TEMP
027700        WHEN 'BUG'      MOVE 1 TO WK-ISS-TYPE-CODE(WK-ISS-MAX)
027800        WHEN 'STORY'    MOVE 2 TO WK-ISS-TYPE-CODE(WK-ISS-MAX)
027900        WHEN 'TASK'     MOVE 3 TO WK-ISS-TYPE-CODE(WK-ISS-MAX)
028000        WHEN 'SUB-TASK' MOVE 4 TO WK-ISS-TYPE-CODE(WK-ISS-MAX)
028100        WHEN OTHER      MOVE 0 TO WK-ISS-TYPE-CODE(WK-ISS-MAX)
028200     END-EVALUATE.
028300     INITIALIZE WK-ISS-FLAGS(WK-ISS-MAX).
028400* REGRA 17 - CONJUNTO DE STATUS CONCLUIDOS
028500     IF WK-ISS-STATUS-UC(WK-ISS-MAX) = 'DONE' OR 'COMPLETED'
028600                                             OR 'CLOSED'
028700        SET WK-ISS-COMPLETED(WK-ISS-MAX) TO TRUE
028800     END-IF.
028900* REGRA 20 - EM ANDAMENTO (SUBSTRING, SEM DISTINCAO DE CASE)
029000     MOVE 0 TO WK-CNT.
029100     INSPECT WK-ISS-STATUS-UC(WK-ISS-MAX)
029200         TALLYING WK-CNT FOR ALL 'PROGRESS'.
029300     IF WK-CNT > 0 SET WK-ISS-INPROG(WK-ISS-MAX) TO TRUE END-IF.
029400     MOVE 0 TO WK-CNT.
029500     INSPECT WK-ISS-STATUS-UC(WK-ISS-MAX)
029600         TALLYING WK-CNT FOR ALL 'REVIEW'.
029700     IF WK-CNT > 0 SET WK-ISS-INPROG(WK-ISS-MAX) TO TRUE END-IF.
029800     MOVE 0 TO WK-CNT.
029900     INSPECT WK-ISS-STATUS-UC(WK-ISS-MAX)
030000         TALLYING WK-CNT FOR ALL 'TESTING'.
030100     IF WK-CNT > 0 SET WK-ISS-INPROG(WK-ISS-MAX) TO TRUE END-IF.
030200* REGRA 18/19 - STATUS CORRENTE E O PRIMEIRO TESTE (ATALHO)
030300     IF WK-ISS-STATUS-UC(WK-ISS-MAX) = 'QA' OR 'READY FOR TEST'
030400            OR 'READY FOR MERGE' OR 'MONITORING' OR 'COMPLETED'
030500            OR 'DONE' OR 'CLOSED'
030600        SET WK-ISS-DEVDELIV(WK-ISS-MAX) TO TRUE
030700     END-IF.
030800     IF WK-ISS-STATUS-UC(WK-ISS-MAX) = 'COMPLETED'
030900            OR 'READY FOR MERGE' OR 'MONITORING' OR 'DONE'
031000            OR 'CLOSED'
031100        SET WK-ISS-QADELIV(WK-ISS-MAX) TO TRUE
031200     END-IF.
031300     PERFORM 000250-AVALIA-HISTORICO THRU 000250-EXIT.
031400     READ EMTR-ISV-FILE
031500         AT END SET WK-ISV-EOF TO TRUE
031600     END-READ.
031700 000150-EXIT.
031800     EXIT.
031900*
032000*---------------------------------*
032100 000250-AVALIA-HISTORICO.
032200*---------------------------------*
032300     PERFORM 000260-AVALIA-EVENTO THRU 000260-EXIT
032400         VARYING EMTRW-HIST-IDX FROM 1 BY 1
032500         UNTIL EMTRW-HIST-IDX > EMTRW-ISS-HIST-COUNT.
032600 000250-EXIT.
032700     EXIT.
032800*
032900*---------------------------------*
033000 000260-AVALIA-EVENTO.
033100*---------------------------------*
033200     MOVE EMTRW-HIST-FIELD(EMTRW-HIST-IDX) TO WK-HIST-FIELD-UC.
033300     INSPECT WK-HIST-FIELD-UC
033400         CONVERTING WK-MINUSCULAS TO WK-MAIUSCULAS.
033500     IF WK-HIST-FIELD-UC = 'STATUS'
033600        MOVE EMTRW-HIST-TO(EMTRW-HIST-IDX) TO WK-HIST-TO-UC
033700        INSPECT WK-HIST-TO-UC
033800            CONVERTING WK-MINUSCULAS TO WK-MAIUSCULAS
033900* REGRA 21 - QA-TESTED: PARA CONTEM 'QA' OU 'TESTING'
034000        MOVE 0 TO WK-CNT
034100        INSPECT WK-HIST-TO-UC TALLYING WK-CNT FOR ALL 'QA'
034200        IF WK-CNT > 0
034300           SET WK-ISS-QATESTED(WK-ISS-MAX) TO TRUE
034400        END-IF
034500        MOVE 0 TO WK-CNT
034600        INSPECT WK-HIST-TO-UC TALLYING WK-CNT FOR ALL 'TESTING'
034700        IF WK-CNT > 0
034800           SET WK-ISS-QATESTED(WK-ISS-MAX) TO TRUE
034900        END-IF
035000* REGRA 2 (VARIANTE INTERMEDIARIA) - FALHA DE QA FRACA
035100        MOVE 0 TO WK-CNT
035200        INSPECT WK-HIST-TO-UC TALLYING WK-CNT FOR ALL 'QA FAILED'
035300        IF WK-CNT > 0
035400           SET WK-ISS-QAFAILED(WK-ISS-MAX) TO TRUE
035500        END-IF
035600        MOVE 0 TO WK-CNT
035700        INSPECT WK-HIST-TO-UC TALLYING WK-CNT FOR ALL 'FAILED QA'
035800        IF WK-CNT > 0
035900           SET WK-ISS-QAFAILED(WK-ISS-MAX) TO TRUE
036000        END-IF
036100        MOVE 0 TO WK-CNT
036200        INSPECT WK-HIST-TO-UC TALLYING WK-CNT FOR ALL 'REJECTED'
036300        IF WK-CNT > 0
036400           SET WK-ISS-QAFAILED(WK-ISS-MAX) TO TRUE
036500        END-IF
036600* REGRA 18/19 - COMPLEMENTO PELO HISTORICO QUANDO O STATUS
036700* CORRENTE NAO JA TIVER QUALIFICADO A ISSUE
036800        IF NOT WK-ISS-DEVDELIV(WK-ISS-MAX)
036900           IF WK-HIST-TO-UC = 'QA' OR 'READY FOR TEST'
037000                  OR 'READY FOR MERGE' OR 'MONITORING'
037100                  OR 'COMPLETED' OR 'DONE' OR 'CLOSED'
037200              SET WK-ISS-DEVDELIV(WK-ISS-MAX) TO TRUE
037300           END-IF
037400        END-IF
037500        IF NOT WK-ISS-QADELIV(WK-ISS-MAX)
037600           IF WK-HIST-TO-UC = 'COMPLETED' OR 'READY FOR MERGE'
037700                  OR 'MONITORING' OR 'DONE' OR 'CLOSED'
037800              SET WK-ISS-QADELIV(WK-ISS-MAX) TO TRUE
037900           END-IF
038000        END-IF
038100     END-IF.
038200* REGRA 13 - PERTENCIMENTO FRACO (MODO ONE): QUALQUER ENTRADA
038300* DE HISTORICO DE CAMPO 'SPRINT' CUJO VALOR-PARA BATA COM O
038400* NOME DE SPRINT DO CARTAO DE PARAMETROS (SIMPLIFICACAO:
038500* COMPARACAO EXATA DO DESCRITOR, NAO SUBSTRING).
038600     IF EMTRW-PARM-MODE-ONE
038700        AND WK-HIST-FIELD-UC = 'SPRINT'
038800        AND EMTRW-HIST-TO(EMTRW-HIST-IDX) = EMTRW-PARM-SPRINT-NAME
038900        SET WK-ISS-LOOSE-MATCH(WK-ISS-MAX) TO TRUE
039000     END-IF.
039100 000260-EXIT.
039200     EXIT.
039300*
039400*---------------------------------*
039500 000170-MONTA-LISTA-SPRINTS.
039600*---------------------------------*
039700     PERFORM 000172-REGISTRA-NOME THRU 000172-EXIT
039800         VARYING WK-ISS-IDX FROM 1 BY 1
039900         UNTIL WK-ISS-IDX > WK-ISS-MAX.
040000 000170-EXIT.
040100     EXIT.
040200*
040300*---------------------------------*
040400 000172-REGISTRA-NOME.
040500*---------------------------------*
040600* REGRA 12 - ISSUES SEM HISTORICO DE SPRINT (NOME EM BRANCO)
040700* NAO ENTRAM EM NENHUM GRUPO.
040800* AF012 22/02/1994 - ANTES, ISSUE COM NOME EM BRANCO CAIA NUM
040900*         GRUPO "BRANCO"; AGORA E DESCARTADA (REGRA 12).
041000     IF WK-ISS-SPRINT-NAME(WK-ISS-IDX) NOT = SPACES           VRS002
041100        SET WK-SPR-NAO-ACHADO TO TRUE
041200        PERFORM 000173-COMPARA-NOME THRU 000173-EXIT
041300            VARYING WK-SPRNAME-IDX2 FROM 1 BY 1
041400            UNTIL WK-SPRNAME-IDX2 > WK-SPRNAME-MAX
041500               OR WK-SPR-ACHADO
041600        IF WK-SPR-NAO-ACHADO
041700           ADD 1 TO WK-SPRNAME-MAX
041800           MOVE WK-ISS-SPRINT-NAME(WK-ISS-IDX) TO
041900               WK-SPRNAME-VAL(WK-SPRNAME-MAX)
042000        END-IF
042100     END-IF.
042200 000172-EXIT.
042300     EXIT.
042400*
042500*---------------------------------*
042600 000173-COMPARA-NOME.
042700*---------------------------------*
042800     IF WK-SPRNAME-VAL(WK-SPRNAME-IDX2) = WK-ISS-SPRINT-NAME(WK-ISS-IDX)
042900        SET WK-SPR-ACHADO TO TRUE
043000     END-IF.
043100 000173-EXIT.
043200     EXIT.
043300*
043400*---------------------------------*
043500 000180-ORDENA-SPRINTS.
043600*---------------------------------*
043700* ORDENACAO ASCENDENTE POR NOME, MESMA TECNICA DE SELECAO
043800* DIRETA USADA NO EMTR0002 PARA AS HORAS DE PR.
043900     PERFORM 000181-PASSADA-EXT THRU 000181-EXIT
044000         VARYING WK-SPRNAME-IDX FROM 1 BY 1
044100         UNTIL WK-SPRNAME-IDX >= WK-SPRNAME-MAX.
044200 000180-EXIT.
044300     EXIT.
044400*
044500*---------------------------------*
044600 000181-PASSADA-EXT.
044700*---------------------------------*
044800     PERFORM 000182-PASSADA-INT THRU 000182-EXIT
044900         VARYING WK-SPRNAME-IDX2 FROM 1 BY 1
045000         UNTIL (WK-SPRNAME-IDX2 + WK-SPRNAME-IDX) > WK-SPRNAME-MAX.
045100 000181-EXIT.
045200     EXIT.
045300*
045400*---------------------------------*
045500 000182-PASSADA-INT.
045600*---------------------------------*
045700     IF WK-SPRNAME-VAL(WK-SPRNAME-IDX2) >
045800                        WK-SPRNAME-VAL(WK-SPRNAME-IDX2 + 1)
045900        MOVE WK-SPRNAME-VAL(WK-SPRNAME-IDX2)     TO WK-SPRNAME-TEMP
046000        MOVE WK-SPRNAME-VAL(WK-SPRNAME-IDX2 + 1) TO
046100            WK-SPRNAME-VAL(WK-SPRNAME-IDX2)
046200        MOVE WK-SPRNAME-TEMP TO WK-SPRNAME-VAL(WK-SPRNAME-IDX2 + 1)
046300     END-IF.
046400 000182-EXIT.
046500     EXIT.
046600*
046700*---------------------------------*
046800 000200-PROCESSA-TODAS-SPRINTS.
046900*---------------------------------*
047000     PERFORM 000210-CALCULA-SPRINT-GRUPO THRU 000210-EXIT.
047100 000200-EXIT.
047200     EXIT.
047300*
047400*---------------------------------*
047500 000210-CALCULA-SPRINT-GRUPO.
047600*---------------------------------*
047700     ADD 1 TO GDA-QT-SPRINTS.
047800     MOVE WK-SPRNAME-VAL(WK-SPRNAME-IDX) TO WK-CUR-SPRNAME.
047900     INITIALIZE WK-GRP-ACUM.
048000     INITIALIZE EMTRW-SPRINT-SUMMARY-REC.
048100     PERFORM 000220-ACUM-ISSUE-GRUPO THRU 000220-EXIT
048200         VARYING WK-ISS-IDX FROM 1 BY 1
048300         UNTIL WK-ISS-IDX > WK-ISS-MAX.
048400     PERFORM 000450-CALCULA-DIAS THRU 000450-EXIT.
048500     PERFORM 000230-DERIVA-TAXAS-GRUPO THRU 000230-EXIT.
048600     MOVE WK-CUR-SPRNAME TO SS-SPRINT-NAME.
048700     WRITE EMTRW-SPRINT-SUMMARY-REC.
048800 000210-EXIT.
048900     EXIT.
049000*
049100*---------------------------------*
049200 000220-ACUM-ISSUE-GRUPO.
049300*---------------------------------*
049400     IF WK-ISS-SPRINT-NAME(WK-ISS-IDX) = WK-CUR-SPRNAME
049500        IF WK-GRP-TOTAL-ISSUES = 0
049600           MOVE WK-ISS-SPRINT-ID-NUM(WK-ISS-IDX) TO WK-CUR-SPR-ID-NUM
049700           MOVE WK-ISS-START-DATE(WK-ISS-IDX)    TO WK-CUR-START-DATE
049800           MOVE WK-ISS-END-DATE(WK-ISS-IDX)      TO WK-CUR-END-DATE
049900        END-IF
050000        PERFORM 000225-ACUM-CAMPOS THRU 000225-EXIT
050100     END-IF.
050200 000220-EXIT.
050300     EXIT.
050400*
050500*---------------------------------*
050600 000225-ACUM-CAMPOS.
050700*---------------------------------*
050800     ADD 1 TO WK-GRP-TOTAL-ISSUES.
050900     EVALUATE WK-ISS-TYPE-CODE(WK-ISS-IDX)
051000        WHEN 1 ADD 1 TO WK-GRP-BUGS
051100        WHEN 2 ADD 1 TO WK-GRP-STORIES
051200        WHEN 3 ADD 1 TO WK-GRP-TASKS
051300        WHEN 4 ADD 1 TO WK-GRP-SUBTASKS
051400        WHEN OTHER ADD 1 TO WK-GRP-OTHER
051500     END-EVALUATE.
051600     IF WK-ISS-COMPLETED(WK-ISS-IDX)
051700        ADD 1 TO WK-GRP-COMPLETED
051800        IF WK-ISS-TYPE-CODE(WK-ISS-IDX) = 2
051900           ADD 1 TO WK-GRP-DELIVERED
052000        END-IF
052100     END-IF.
052200     IF WK-ISS-QATESTED(WK-ISS-IDX)
052300        ADD 1 TO WK-GRP-QATESTED
052400     END-IF.
052500     IF WK-ISS-QAFAILED(WK-ISS-IDX)
052600        ADD 1 TO WK-GRP-QAFAILED
052700     END-IF.
052800     IF WK-ISS-TYPE-CODE(WK-ISS-IDX) = 2
052900        IF WK-ISS-DEVDELIV(WK-ISS-IDX)
053000           ADD 1 TO WK-GRP-DEVDELIV
053100        END-IF
053200        IF WK-ISS-QADELIV(WK-ISS-IDX)
053300           ADD 1 TO WK-GRP-QADELIV
053400        END-IF
053500     END-IF.
053600     IF WK-ISS-INPROG(WK-ISS-IDX)
053700        ADD 1 TO WK-GRP-INPROG
053800     END-IF.
053900 000225-EXIT.
054000     EXIT.
054100*
054200*---------------------------------*
054300 000230-DERIVA-TAXAS-GRUPO.
054400*---------------------------------*
054500     MOVE WK-GRP-TOTAL-ISSUES TO SS-TOTAL-ISSUES.
054600     MOVE WK-GRP-BUGS         TO SS-TOTAL-BUGS.
054700     MOVE WK-GRP-STORIES      TO SS-TOTAL-STORIES.
054800     MOVE WK-GRP-TASKS        TO SS-TOTAL-TASKS.
054900     MOVE WK-GRP-SUBTASKS     TO SS-TOTAL-SUBTASKS.
055000     MOVE WK-GRP-OTHER        TO SS-TOTAL-OTHER.
055100     MOVE WK-GRP-COMPLETED    TO SS-COMPLETED-ISSUES.
055200     IF WK-GRP-TOTAL-ISSUES = 0
055300        MOVE ZEROS TO SS-COMPLETION-PCT
055400     ELSE
055500        COMPUTE SS-COMPLETION-PCT ROUNDED =
055600            WK-GRP-COMPLETED * 100 / WK-GRP-TOTAL-ISSUES
055700     END-IF.
055800     MOVE WK-GRP-DELIVERED TO SS-DELIVERED-STORIES.
055900     IF WK-GRP-STORIES = 0
056000        MOVE ZEROS TO SS-DELIVERY-PCT
056100        MOVE ZEROS TO SS-DEV-DELIVERY-PCT
056200        MOVE ZEROS TO SS-QA-DELIVERY-PCT
056300     ELSE
056400        COMPUTE SS-DELIVERY-PCT ROUNDED =
056500            WK-GRP-DELIVERED * 100 / WK-GRP-STORIES
056600        COMPUTE SS-DEV-DELIVERY-PCT ROUNDED =
056700            WK-GRP-DEVDELIV * 100 / WK-GRP-STORIES
056800        COMPUTE SS-QA-DELIVERY-PCT ROUNDED =
056900            WK-GRP-QADELIV * 100 / WK-GRP-STORIES
057000     END-IF.
057100     MOVE WK-GRP-QATESTED TO SS-TOTAL-QA-TESTED.
057200     MOVE WK-GRP-QAFAILED TO SS-QA-FAILED.
057300     IF WK-GRP-QATESTED = 0
057400        MOVE ZEROS TO SS-QA-FAILURE-RATIO
057500     ELSE
057600        COMPUTE SS-QA-FAILURE-RATIO ROUNDED =
057700            WK-GRP-QAFAILED * 100 / WK-GRP-QATESTED
057800     END-IF.
057900* REGRA 16 - VINCULO PR X SPRINT NAO IMPLEMENTADO NO SISTEMA
058000* ORIGEM; MANTER SEMPRE ZERO.
058100     MOVE ZEROS TO SS-TOTAL-PRS.
058200     MOVE ZEROS TO SS-PRS-BLOCKING.
058300     MOVE ZEROS TO SS-PR-BLOCKING-RATE.
058400     MOVE WK-GRP-DEVDELIV TO SS-DEV-DELIVERED-STORIES.
058500     MOVE WK-GRP-QADELIV  TO SS-QA-DELIVERED-STORIES.
058600     MOVE WK-GRP-INPROG   TO SS-IN-PROGRESS-ISSUES.
058700     IF WK-CUR-SPR-ID-NUM = 0
058800        MOVE 'unknown' TO SS-SPRINT-ID
058900     ELSE
059000        MOVE WK-CUR-SPR-ID-NUM TO SS-SPRINT-ID
059100     END-IF.
059200     MOVE WK-CUR-START-DATE TO SS-START-DATE.
059300     MOVE WK-CUR-END-DATE   TO SS-END-DATE.
059400 000230-EXIT.
059500     EXIT.
059600*
059700*---------------------------------*
059800 000450-CALCULA-DIAS.
059900*---------------------------------*
060000* REGRA 22 - DURACAO DA SPRINT EM DIAS, VIA NUMERO JULIANO; 0
060100* SE QUALQUER UM DOS TIMESTAMPS FALTAR OU NAO FOR NUMERICO.
060200     MOVE ZEROS TO SS-SPRINT-LENGTH-DAYS.
060300     IF WK-CUR-START-DATE = SPACES OR WK-CUR-END-DATE = SPACES
060400        GO TO 000450-EXIT
060500     END-IF.
060600     MOVE WK-CUR-START-DATE TO WK-DP-RAW.
060700     IF WK-DP-YYYY IS NUMERIC AND WK-DP-MM IS NUMERIC
060800                              AND WK-DP-DD IS NUMERIC
060900        MOVE WK-DP-YYYY TO WK-DC-ANO
061000        MOVE WK-DP-MM   TO WK-DC-MES
061100        MOVE WK-DP-DD   TO WK-DC-DIA
061200        PERFORM 000470-CALC-JDN THRU 000470-EXIT
061300        MOVE WK-JC-JDN TO WK-JDN-START
061400     ELSE
061500        GO TO 000450-EXIT
061600     END-IF.
061700     MOVE WK-CUR-END-DATE TO WK-DP-RAW.
061800     IF WK-DP-YYYY IS NUMERIC AND WK-DP-MM IS NUMERIC
061900                              AND WK-DP-DD IS NUMERIC
062000        MOVE WK-DP-YYYY TO WK-DC-ANO
062100        MOVE WK-DP-MM   TO WK-DC-MES
062200        MOVE WK-DP-DD   TO WK-DC-DIA
062300        PERFORM 000470-CALC-JDN THRU 000470-EXIT
062400        MOVE WK-JC-JDN TO WK-JDN-END
062500     ELSE
062600        GO TO 000450-EXIT
062700     END-IF.
062800     COMPUTE SS-SPRINT-LENGTH-DAYS = WK-JDN-END - WK-JDN-START.
062900 000450-EXIT.
063000     EXIT.
063100*
063200*---------------------------------*
063300 000470-CALC-JDN.
063400*---------------------------------*
063500     COMPUTE WK-JC-A = (WK-DC-MES - 14) / 12.
063600     COMPUTE WK-JC-B = 1461 * (WK-DC-ANO + 4800 + WK-JC-A) / 4.
063700     COMPUTE WK-JC-C = 367 * (WK-DC-MES - 2 - WK-JC-A * 12) / 12.
063800     COMPUTE WK-JC-E = (WK-DC-ANO + 4900 + WK-JC-A) / 100.
063900     COMPUTE WK-JC-F = 3 * WK-JC-E / 4.
064000     COMPUTE WK-JC-JDN = WK-DC-DIA - 32075 + WK-JC-B + WK-JC-C
064100                                                       - WK-JC-F.
064200 000470-EXIT.
064300     EXIT.
064400*
064500*---------------------------------*
064600 000500-RESUMO-UMA-SPRINT.
064700*---------------------------------*
064800* REGRA 13 - VARIANTE FRACA, USADA SO NO MODO ONE.
064900     ADD 1 TO GDA-QT-SPRINTS.
065000     MOVE EMTRW-PARM-SPRINT-NAME TO WK-CUR-SPRNAME.
065100     MOVE ZEROS TO WK-CUR-SPR-ID-NUM.
065200     MOVE SPACES TO WK-CUR-START-DATE.
065300     MOVE SPACES TO WK-CUR-END-DATE.
065400     INITIALIZE WK-GRP-ACUM.
065500     INITIALIZE EMTRW-SPRINT-SUMMARY-REC.
065600     PERFORM 000510-ACUM-ISSUE-UMA THRU 000510-EXIT
065700         VARYING WK-ISS-IDX FROM 1 BY 1
065800         UNTIL WK-ISS-IDX > WK-ISS-MAX.
065900     PERFORM 000450-CALCULA-DIAS THRU 000450-EXIT.
066000     PERFORM 000230-DERIVA-TAXAS-GRUPO THRU 000230-EXIT.
066100     MOVE WK-CUR-SPRNAME TO SS-SPRINT-NAME.
066200     WRITE EMTRW-SPRINT-SUMMARY-REC.
066300 000500-EXIT.
066400     EXIT.
066500*
066600*---------------------------------*
066700 000510-ACUM-ISSUE-UMA.
066800*---------------------------------*
066900     IF WK-ISS-LOOSE-MATCH(WK-ISS-IDX)
067000        IF WK-GRP-TOTAL-ISSUES = 0
067100           MOVE WK-ISS-SPRINT-ID-NUM(WK-ISS-IDX) TO WK-CUR-SPR-ID-NUM
067200           MOVE WK-ISS-START-DATE(WK-ISS-IDX)    TO WK-CUR-START-DATE
067300           MOVE WK-ISS-END-DATE(WK-ISS-IDX)      TO WK-CUR-END-DATE
067400        END-IF
067500        PERFORM 000225-ACUM-CAMPOS THRU 000225-EXIT
067600     END-IF.
067700 000510-EXIT.
067800     EXIT.
067900*
068000*---------------------------------*
068100 000900-ENCERRA-ARQUIVOS.
068200*---------------------------------*
068300     CLOSE EMTR-ISV-FILE.
068400     CLOSE EMTR-PRM-FILE.
068500     CLOSE EMTR-SSU-FILE.
068600*
068700*---------------------------------*
068800 999999-ENCERRA-PROGRAMA.
068900*---------------------------------*
069000     DISPLAY 'EMTR0003 - ' CTE-VERS
069100             ' MODO=' EMTRW-PARM-RUN-MODE
069200             ' ISSUES=' GDA-QT-ISSUES
069300             ' SPRINTS=' GDA-QT-SPRINTS.
069400     STOP RUN.
