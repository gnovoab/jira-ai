000100*****************************************************************
000200***                  ENGENHARIA - METRICAS (EMTR)              ***
000300***    LAYOUT DE SAIDA - RESUMO DA SPRINT (EMTR0003)           ***
000400***         ==========================================         ***
000500***                                                            ***
000600***   BOOK     - EMTRWSSU                                      ***
000700***   WORK     - EMTRWSSU                                      ***
000800***                                                            ***
000900***------------------------------------------------------------***
001000***                    DESCRICAO DOS CAMPOS                    ***
001100***------------------------------------------------------------***
001200*** CAMPO                         | DESCRICAO                  ***
001300***-------------------------------+----------------------------***
001400*** SS-SPRINT-NAME                | NOME DA SPRINT (CHAVE DE   ***
001500***                               | QUEBRA DE CONTROLE)        ***
001600*** SS-SPRINT-ID                  | ID NUMERICO COMO TEXTO, OU ***
001700***                               | 'unknown'                  ***
001800*** SS-START-DATE / SS-END-DATE   | TIMESTAMPS ISO-8601        ***
001900*** SS-SPRINT-LENGTH-DAYS         | DIAS CORRIDOS ENTRE INICIO ***
002000***                               | E FIM                      ***
002100*** SS-TOTAL-ISSUES               | QTD DE ISSUES DO GRUPO     ***
002200*** SS-TOTAL-BUGS/STORIES/TASKS/  | QTD POR TIPO DE ISSUE      ***
002300*** SS-TOTAL-SUBTASKS             |                            ***
002400*** SS-TOTAL-OTHER                | TOTAL - OS QUATRO TIPOS    ***
002500*** SS-COMPLETED-ISSUES           | STATUS DONE/COMPLETED/     ***
002600***                               | CLOSED                     ***
002700*** SS-COMPLETION-PCT             | PERCENTUAL CONCLUIDO       ***
002800*** SS-DELIVERED-STORIES          | STORIES TAMBEM CONCLUIDAS  ***
002900*** SS-DELIVERY-PCT               | PERCENTUAL DE ENTREGA      ***
003000*** SS-TOTAL-QA-TESTED            | ISSUES QUE PASSARAM POR QA ***
003100*** SS-QA-FAILED                  | ISSUES REPROVADAS EM QA    ***
003200*** SS-QA-FAILURE-RATIO           | QA-FAILED / QA-TESTED      ***
003300*** SS-TOTAL-PRS/SS-PRS-BLOCKING/ | SEMPRE ZERO - VINCULO PR X ***
003400*** SS-PR-BLOCKING-RATE           | SPRINT NAO IMPLEMENTADO    ***
003500*** SS-DEV-DELIVERED-STORIES/PCT  | STORIES QUE CHEGARAM A QA  ***
003600***                               | OU ALEM                    ***
003700*** SS-QA-DELIVERED-STORIES/PCT   | STORIES QUE CHEGARAM A DONE***
003800***                               | OU ALEM                    ***
003900*** SS-IN-PROGRESS-ISSUES         | STATUS CONTEM 'PROGRESS',  ***
004000***                               | 'REVIEW' OU 'TESTING'      ***
004100***------------------------------------------------------------***
004200***                     LOG DE MANUTENCAO                      ***
004300***------------------------------------------------------------***
004400***   DATA   | MARCA | RESP            | MOTIVO                ***
004500***----------+-------+-----------------+-----------------------***
004600*** 10/09/89 | VS001 | V.SIQUEIRA       | CRIACAO DO COPYBOOK   ***
004700***------------------------------------------------------------***
004800 01  EMTRW-SPRINT-SUMMARY-REC.
004900     03  SS-SPRINT-NAME            PIC  X(060).
005000     03  SS-SPRINT-ID              PIC  X(020).
005100     03  SS-START-DATE             PIC  X(025).
005200     03  SS-END-DATE               PIC  X(025).
005300     03  SS-SPRINT-LENGTH-DAYS     PIC  9(004).
005400     03  SS-TOTAL-ISSUES           PIC  9(006).
005500     03  SS-TOTAL-BUGS             PIC  9(006).
005600     03  SS-TOTAL-STORIES          PIC  9(006).
005700     03  SS-TOTAL-TASKS            PIC  9(006).
005800     03  SS-TOTAL-SUBTASKS         PIC  9(006).
005900     03  SS-TOTAL-OTHER            PIC  9(006).
006000     03  SS-COMPLETED-ISSUES       PIC  9(006).
006100     03  SS-COMPLETION-PCT         PIC  S9(3)V9(2).
006200     03  SS-DELIVERED-STORIES      PIC  9(006).
006300     03  SS-DELIVERY-PCT           PIC  S9(3)V9(2).
006400     03  SS-TOTAL-QA-TESTED        PIC  9(006).
006500     03  SS-QA-FAILED              PIC  9(006).
006600     03  SS-QA-FAILURE-RATIO       PIC  S9(3)V9(2).
006700     03  SS-TOTAL-PRS              PIC  9(006).
006800     03  SS-PRS-BLOCKING           PIC  9(006).
006900     03  SS-PR-BLOCKING-RATE       PIC  S9(3)V9(2).
007000     03  SS-DEV-DELIVERED-STORIES  PIC  9(006).
007100     03  SS-DEV-DELIVERY-PCT       PIC  S9(3)V9(2).
007200     03  SS-QA-DELIVERED-STORIES   PIC  9(006).
007300     03  SS-QA-DELIVERY-PCT        PIC  S9(3)V9(2).
007400     03  SS-IN-PROGRESS-ISSUES     PIC  9(006).
007500     03  FILLER                    PIC  X(020).
007600*
