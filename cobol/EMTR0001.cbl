000100*===============================================================*
000200* PROGRAMA  : EMTR0001
000300* ANALISTA  : L.JUNQUEIRA
000400* DATA      : 03/02/1987
000500* SISTEMA   : EMTR - METRICAS DE ENGENHARIA
000600* LINGUAGEM : COBOL
000700* COMPILACAO: 12 - PSOSE600 - Cobol c/otimizacao p/producao
000800* AMBIENTE   : BATCH
000900* OBJETIVO   : LER O EXTRATO NOTURNO DE ISSUES DO JIRA (GERACAO
001000*             MAIS RECENTE DO GDG EMTRRAW), VALIDAR E ACHATAR
001100*             CADA LINHA NO LAYOUT EMTRWISS, E GRAVAR O ARQUIVO
001200*             NORMALIZADO EMTRISV CONSUMIDO PELOS DEMAIS PASSOS
001300*             DO JOB (EMTR0002/EMTR0003/EMTR0004).
001400* OBSERVACAO : O DD EMTRRAW E RESOLVIDO PELO JCL PARA A GERACAO
001500*             CORRENTE (0) DO GDG JIRA-EXPORT-*, OU SEJA O NOME
001600*             DE ARQUIVO LEXICOGRAFICAMENTE MAIOR DA NOITE.
001700*             LINHAS QUE NAO PARSEIAM SAO DESCARTADAS (LOG, NAO
001800*             FATAL) E NAO GERAM REGISTRO EM EMTRISV.
001900*----------------------------------------------------------------
002000* VRS004 VS022   22/08/2003 - AMPLIACAO DE EMTRW-ISS-FIX-VERSIONS
002100*                             DE X(80) P/ X(200) (ISSUES LIGADAS
002200*                             A MUITAS RELEASES) NO ACHATAMENTO
002300* VRS003 LJ014   19/11/1998 - AJUSTE Y2K: DATAS DA SPRINT PASSAM
002400*                             A TRAFEGAR COMO X(25) ISO-8601 EM
002500*                             VEZ DE AAMMDD
002600* VRS002 LJ006   30/06/1998 - CORRECAO: CONTADOR DE FALHA DE QA
002700*                             (GETSUMMARY) NAO ZERAVA ENTRE
002800*                             EXECUCOES EM BATCH MULTI-STEP
002900* VRS001 LJ001   03/02/1987 - IMPLANTACAO
003000*===============================================================*
003100*
003200*************************
003300 IDENTIFICATION DIVISION.
003400*************************
003500 PROGRAM-ID.    EMTR0001.
003600 AUTHOR.        L.JUNQUEIRA.
003700 INSTALLATION.  DEPTO ENGENHARIA DE SOFTWARE.
003800 DATE-WRITTEN.  03/02/1987.
003900 DATE-COMPILED.
004000 SECURITY.      NON-CONFIDENCIAL.
004100*
004200***********************
004300 ENVIRONMENT  DIVISION.
004400***********************
004500*
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-3090.
004800 OBJECT-COMPUTER. IBM-3090.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100*
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT EMTR-RAW-FILE  ASSIGN TO EMTRRAW
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS  IS WK-RAW-STATUS.
005700*
005800     SELECT EMTR-ISV-FILE  ASSIGN TO EMTRISV
005900         ORGANIZATION IS SEQUENTIAL
006000         FILE STATUS  IS WK-ISV-STATUS.
006100*
006200****************
006300 DATA  DIVISION.
006400****************
006500*
006600 FILE SECTION.
006700*-----------------------------------------------------------*
006800 FD  EMTR-RAW-FILE
006900     RECORDING MODE IS F.
007000 01  EMTR-RAW-LINE                PIC  X(4000).
007100*-----------------------------------------------------------*
007200 FD  EMTR-ISV-FILE
007300     RECORDING MODE IS F.
007400     COPY EMTRWISS.
007500*-----------------------------------------------------------*
007600*-----------------------*
007700 WORKING-STORAGE SECTION.
007800*-----------------------*
007900 77  CTE-VERS                      PIC  X(006) VALUE 'VRS004'.
008000 77  WK-RAW-STATUS                 PIC  X(002) VALUE '00'.
008100     88  WK-RAW-OK                        VALUE '00'.
008200     88  WK-RAW-EOF                       VALUE '10'.
008300 77  WK-ISV-STATUS                 PIC  X(002) VALUE '00'.
008400 77  GDA-QT-LIDAS                  PIC S9(009) COMP VALUE ZEROS.
008500 77  GDA-QT-GRAVADAS               PIC S9(009) COMP VALUE ZEROS.
008600 77  GDA-QT-DESCARTADAS            PIC S9(009) COMP VALUE ZEROS.
008700 77  GDA-QT-QA-FAIL-ESTRITO        PIC S9(009) COMP VALUE ZEROS.
008800*
008900* AREA DE TRABALHO PARA O PARSE DA LINHA ACHATADA
009000 01  WK-PARSE-AREA.
009100     03  WK-STORY-POINTS-TXT       PIC  X(010).
009200     03  WK-SPRINT-ID-TXT          PIC  X(010).
009300     03  WK-HIST-COUNT-TXT         PIC  X(006).
009400     03  WK-HIST-BLOB              PIC  X(3200).
009500     03  WK-HIST-ENTRY             PIC  X(120).
009600     03  WK-HIST-PTR               PIC S9(4) COMP.
009700     03  WK-PARSE-OK-SW            PIC  X(001) VALUE 'Y'.
009800         88  WK-PARSE-OK                      VALUE 'Y'.
009900         88  WK-PARSE-BAD                      VALUE 'N'.
010000     03  WK-QA-FAIL-FOUND-SW       PIC  X(001) VALUE 'N'.
010100         88  WK-QA-FAIL-FOUND                 VALUE 'Y'.
010200*
010300* REDEFINICAO PARA VALIDACAO NUMERICA DA DATA DE COMPILACAO
010400 01  WK-DATA-HOJE.
010500     03  WK-DH-AAAA                PIC  9(004).
010600     03  WK-DH-MM                  PIC  9(002).
010700     03  WK-DH-DD                  PIC  9(002).
010800 01  WK-DATA-HOJE-R REDEFINES WK-DATA-HOJE.
010900     03  WK-DH-NUMERICO             PIC  9(008).
011000*
011100*********************
011200 PROCEDURE  DIVISION.
011300*********************
011400*
011500*---------------------------------*
011600 000000-MAIN.
011700*---------------------------------*
011800     PERFORM 000100-ABRE-ARQUIVOS.
011900     PERFORM 000200-LE-GRAVA-LOOP THRU 000200-EXIT
012000         UNTIL WK-RAW-EOF.
012100     PERFORM 000900-ENCERRA-ARQUIVOS.
012200     PERFORM 999999-ENCERRA-PROGRAMA.
012300*
012400*---------------------------------*
012500 000100-ABRE-ARQUIVOS.
012600*---------------------------------*
012700     OPEN INPUT  EMTR-RAW-FILE.
012800     IF NOT WK-RAW-OK
012900        DISPLAY 'EMTR0001 - ERRO AO ABRIR EMTRRAW ' WK-RAW-STATUS
013000        GO TO 999999-ENCERRA-PROGRAMA
013100     END-IF.
013200     OPEN OUTPUT EMTR-ISV-FILE.
013300     IF NOT WK-ISV-STATUS = '00'
013400        DISPLAY 'EMTR0001 - ERRO AO ABRIR EMTRISV ' WK-ISV-STATUS
013500        GO TO 999999-ENCERRA-PROGRAMA
013600     END-IF.
013700     READ EMTR-RAW-FILE.
013800*
013900*---------------------------------*
014000 000200-LE-GRAVA-LOOP.
014100*---------------------------------*
014200     ADD 1 TO GDA-QT-LIDAS.
014300     PERFORM 000300-PARSE-LINHA THRU 000300-EXIT.
014400     IF WK-PARSE-OK
014500        PERFORM 000400-CONTA-QA-FALHA-ESTRITO THRU 000400-EXIT
014600        WRITE EMTRW-ISSUE-REC
014700        ADD 1 TO GDA-QT-GRAVADAS
014800     ELSE
014900        ADD 1 TO GDA-QT-DESCARTADAS
015000        DISPLAY 'EMTR0001 - LINHA DESCARTADA (PARSE) '
015100                 EMTR-RAW-LINE(1:20)
015200     END-IF.
015300     READ EMTR-RAW-FILE
015400         AT END SET WK-RAW-EOF TO TRUE
015500     END-READ.
015600 000200-EXIT.
015700     EXIT.
015800*
015900*---------------------------------*
016000 000300-PARSE-LINHA.
016100*---------------------------------*
016200     SET WK-PARSE-OK TO TRUE.
016300     INITIALIZE EMTRW-ISSUE-REC.
016400     INITIALIZE WK-PARSE-AREA.
016500     UNSTRING EMTR-RAW-LINE DELIMITED BY '|'
016600         INTO EMTRW-ISS-KEY
016700              EMTRW-ISS-TYPE
016800              EMTRW-ISS-STATUS
016900              EMTRW-ISS-PRIORITY
017000              EMTRW-ISS-ASSIGNEE
017100              WK-STORY-POINTS-TXT
017200              EMTRW-ISS-SPRINT-NAME
017300              WK-SPRINT-ID-TXT
017400              EMTRW-ISS-SPRINT-STR-DATE
017500              EMTRW-ISS-SPRINT-END-DATE
017600              EMTRW-ISS-FIX-VERSIONS                      VS022
017700              WK-HIST-COUNT-TXT
017800              WK-HIST-BLOB.
017900     IF EMTRW-ISS-KEY EQUAL SPACES
018000        SET WK-PARSE-BAD TO TRUE
018100        GO TO 000300-EXIT
018200     END-IF.
018300* REGRA 3 - CAMPO NAO NUMERICO NA ESTIMATIVA CONTRIBUI COM ZERO
018400     IF WK-STORY-POINTS-TXT IS NUMERIC
018500        MOVE WK-STORY-POINTS-TXT TO EMTRW-ISS-STORY-POINTS
018600     ELSE
018700        MOVE ZEROS TO EMTRW-ISS-STORY-POINTS
018800     END-IF.
018900     IF WK-SPRINT-ID-TXT IS NUMERIC
019000        MOVE WK-SPRINT-ID-TXT TO EMTRW-ISS-SPRINT-ID
019100     ELSE
019200        MOVE ZEROS TO EMTRW-ISS-SPRINT-ID
019300     END-IF.
019400     IF WK-HIST-COUNT-TXT IS NUMERIC
019500        MOVE WK-HIST-COUNT-TXT TO EMTRW-ISS-HIST-COUNT
019600     ELSE
019700        MOVE ZEROS TO EMTRW-ISS-HIST-COUNT
019800     END-IF.
019900     IF EMTRW-ISS-HIST-COUNT > EMTRW-HIST-MAX
020000        MOVE EMTRW-HIST-MAX TO EMTRW-ISS-HIST-COUNT
020100     END-IF.
020200     IF EMTRW-ISS-HIST-COUNT > 0
020300        PERFORM 000350-PARSE-HISTORICO THRU 000350-EXIT
020400     END-IF.
020500 000300-EXIT.
020600     EXIT.
020700*
020800*---------------------------------*
020900 000350-PARSE-HISTORICO.
021000*---------------------------------*
021100     MOVE 1 TO WK-HIST-PTR.
021200     PERFORM 000360-PARSE-UM-EVENTO THRU 000360-EXIT
021300         VARYING EMTRW-HIST-IDX FROM 1 BY 1
021400         UNTIL EMTRW-HIST-IDX > EMTRW-ISS-HIST-COUNT.
021500 000350-EXIT.
021600     EXIT.
021700*
021800*---------------------------------*
021900 000360-PARSE-UM-EVENTO.
022000*---------------------------------*
022100     MOVE SPACES TO WK-HIST-ENTRY.
022200     UNSTRING WK-HIST-BLOB DELIMITED BY ';'
022300         INTO WK-HIST-ENTRY
022400         WITH POINTER WK-HIST-PTR
022500     END-UNSTRING.
022600     UNSTRING WK-HIST-ENTRY DELIMITED BY ','
022700         INTO EMTRW-HIST-FIELD(EMTRW-HIST-IDX)
022800              EMTRW-HIST-FROM(EMTRW-HIST-IDX)
022900              EMTRW-HIST-TO(EMTRW-HIST-IDX).
023000 000360-EXIT.
023100     EXIT.
023200*
023300*---------------------------------*
023400 000400-CONTA-QA-FALHA-ESTRITO.
023500*---------------------------------*
023600* UTILITARIO COUNTQAFAILURES - REGRA 2 (FORMA MAIS ESTRITA):
023700* CAMPO EXATAMENTE 'status' E TO-STRING EXATAMENTE 'QA Failed'.
023800     MOVE 'N' TO WK-QA-FAIL-FOUND-SW.
023900     PERFORM 000410-TESTA-EVENTO THRU 000410-EXIT
024000         VARYING EMTRW-HIST-IDX FROM 1 BY 1
024100         UNTIL EMTRW-HIST-IDX > EMTRW-ISS-HIST-COUNT
024200            OR WK-QA-FAIL-FOUND.
024300 000400-EXIT.
024400     EXIT.
024500*
024600*---------------------------------*
024700 000410-TESTA-EVENTO.
024800*---------------------------------*
024900     IF EMTRW-HIST-FIELD(EMTRW-HIST-IDX) = 'status'
025000        AND EMTRW-HIST-TO(EMTRW-HIST-IDX) = 'QA Failed'
025100        ADD 1 TO GDA-QT-QA-FAIL-ESTRITO
025200        SET WK-QA-FAIL-FOUND TO TRUE
025300     END-IF.
025400 000410-EXIT.
025500     EXIT.
025600*
025700*---------------------------------*
025800 000900-ENCERRA-ARQUIVOS.
025900*---------------------------------*
026000     CLOSE EMTR-RAW-FILE.
026100     CLOSE EMTR-ISV-FILE.
026200*
026300*---------------------------------*
026400 999999-ENCERRA-PROGRAMA.
026500*---------------------------------*
026600* UTILITARIO GETSUMMARY - LINHA UNICA DE CONTAGEM/TAXA
026700     DISPLAY 'EMTR0001 - ' CTE-VERS
026800             ' LIDAS=' GDA-QT-LIDAS
026900             ' GRAVADAS=' GDA-QT-GRAVADAS
027000             ' DESCARTADAS=' GDA-QT-DESCARTADAS.
027100     DISPLAY 'EMTR0001 - QA FAILED (ESTRITO) = '
027200             GDA-QT-QA-FAIL-ESTRITO.
027300     STOP RUN.
