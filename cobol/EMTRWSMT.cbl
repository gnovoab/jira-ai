000100*****************************************************************
000200***                  ENGENHARIA - METRICAS (EMTR)              ***
000300***      LAYOUT DE SAIDA - METRICAS DA SPRINT (EMTR0002)       ***
000400***         ==========================================         ***
000500***                                                            ***
000600***   BOOK     - EMTRWSMT                                      ***
000700***   WORK     - EMTRWSMT                                      ***
000800***                                                            ***
000900***------------------------------------------------------------***
001000***                    DESCRICAO DOS CAMPOS                    ***
001100***------------------------------------------------------------***
001200*** CAMPO                         | DESCRICAO                  ***
001300***-------------------------------+----------------------------***
001400*** SM-SPRINT-ID                  | IDENTIFICADOR DA SPRINT    ***
001500*** SM-TOTAL-ISSUES               | QTD DE ISSUES NA SPRINT    ***
001600*** SM-QA-FAILURES                | QTD DE REPROVACOES DE QA   ***
001700***                               | (REGRA ESTRITA: DE QA P/   ***
001800***                               | QA FAILED)                 ***
001900*** SM-QA-FAILURE-RATE            | TAXA DE REPROVACAO DE QA   ***
002000*** SM-TOTAL-STORIES              | QTD DE ISSUES TIPO STORY   ***
002100*** SM-DELIVERED-STORIES          | STORIES COM STATUS DONE    ***
002200*** SM-DELIVERED-PCT              | PERCENTUAL ENTREGUE        ***
002300*** SM-VELOCITY                   | SOMA DE PONTOS DAS STORIES ***
002400***                               | ENTREGUES (DONE)           ***
002500*** SM-COMMITTED-POINTS           | SOMA DE PONTOS DE TODAS AS ***
002600***                               | STORIES DA SPRINT          ***
002700*** SM-COMPLETION-RATE            | VELOCIDADE / COMPROMETIDO  ***
002800*** SM-TOTAL-BUGS                 | QTD DE ISSUES TIPO BUG     ***
002900*** SM-P1-BUGS..SM-P4-BUGS        | QTD DE ISSUES (QUALQUER     ***
003000***                               | TIPO) POR FAIXA DE PRIOR.  ***
003100*** SM-BUG-DENSITY                | TOTAL-BUGS / VELOCITY      ***
003200*** SM-AVG-PR-HOURS               | MEDIA DE HORAS DE APROVACAO***
003300*** SM-MEDIAN-PR-HOURS            | MEDIANA DE HORAS DE APROV. ***
003400***------------------------------------------------------------***
003500***                     LOG DE MANUTENCAO                      ***
003600***------------------------------------------------------------***
003700***   DATA   | MARCA | RESP            | MOTIVO                ***
003800***----------+-------+-----------------+-----------------------***
003900*** 14/05/88 | VS001 | V.SIQUEIRA       | CRIACAO DO COPYBOOK   ***
004000***------------------------------------------------------------***
004100 01  EMTRW-SPRINT-METRICS-REC.
004200     03  SM-SPRINT-ID              PIC  X(020).
004300     03  SM-TOTAL-ISSUES           PIC  9(006).
004400     03  SM-QA-FAILURES            PIC  9(006).
004500     03  SM-QA-FAILURE-RATE        PIC  S9(3)V9(2).
004600     03  SM-TOTAL-STORIES          PIC  9(006).
004700     03  SM-DELIVERED-STORIES      PIC  9(006).
004800     03  SM-DELIVERED-PCT          PIC  S9(3)V9(2).
004900     03  SM-VELOCITY               PIC  S9(5)V9(2).
005000     03  SM-COMMITTED-POINTS       PIC  S9(5)V9(2).
005100     03  SM-COMPLETION-RATE        PIC  S9(3)V9(2).
005200     03  SM-TOTAL-BUGS             PIC  9(006).
005300     03  SM-PRIORITY-BREAKDOWN.
005400         05  SM-P1-BUGS            PIC  9(006).
005500         05  SM-P2-BUGS            PIC  9(006).
005600         05  SM-P3-BUGS            PIC  9(006).
005700         05  SM-P4-BUGS            PIC  9(006).
005800     03  SM-PRIORITY-BRKDN-R REDEFINES SM-PRIORITY-BREAKDOWN.
005900         05  SM-PRI-TABLE OCCURS 4 TIMES PIC 9(006).
006000     03  SM-BUG-DENSITY            PIC  S9(5)V9(4).
006100     03  SM-AVG-PR-HOURS           PIC  S9(5)V9(2).
006200     03  SM-MEDIAN-PR-HOURS        PIC  S9(5)V9(2).
006300     03  FILLER                    PIC  X(020).
006400*
