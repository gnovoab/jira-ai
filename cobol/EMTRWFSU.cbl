000100*****************************************************************
000200***                  ENGENHARIA - METRICAS (EMTR)              ***
000300***    LAYOUT DE SAIDA - RESUMO DE RELEASE (EMTR0004)          ***
000400***         ==========================================         ***
000500***                                                            ***
000600***   BOOK     - EMTRWFSU                                      ***
000700***   WORK     - EMTRWFSU                                      ***
000800***                                                            ***
000900***------------------------------------------------------------***
001000***                    DESCRICAO DOS CAMPOS                    ***
001100***------------------------------------------------------------***
001200*** CAMPO                         | DESCRICAO                  ***
001300***-------------------------------+----------------------------***
001400*** FV-VERSION-NAME                | NOME DA RELEASE (CHAVE DE  ***
001500***                               | QUEBRA DE CONTROLE)        ***
001600*** FV-TOTAL-*/FV-COMPLETED-*/     | MESMO SIGNIFICADO DOS      ***
001700*** FV-*-PCT/FV-QA-*/FV-IN-        | CAMPOS SS- DO RESUMO DE   ***
001800*** PROGRESS-ISSUES                | SPRINT (VEJA EMTRWSSU)    ***
001900***                               | ISSUE PODE PERTENCER A      ***
002000***                               | MAIS DE UMA RELEASE (FAN-  ***
002100***                               | OUT, NAO EXCLUSIVO)        ***
002200***------------------------------------------------------------***
002300***           LINHA DE DETALHE - ISSUES DA RELEASE              ***
002400***-------------------------------+----------------------------***
002500*** FI-ISSUE-KEY                  | CHAVE DA ISSUE             ***
002600*** FI-ISSUE-SUMMARY              | RESUMO/TITULO DA ISSUE     ***
002700*** FI-ISSUE-TYPE                 | TIPO DA ISSUE              ***
002800*** FI-ISSUE-STATUS               | STATUS ATUAL               ***
002900*** FI-ISSUE-PRIORITY             | PRIORIDADE (PADRAO 'None') ***
003000*** FI-ISSUE-ASSIGNEE             | RESPONSAVEL (PADRAO         ***
003100***                               | 'Unassigned')              ***
003200*** FI-DEV-DELIVERED-FLAG         | 'Y'/'N' - VEJA REGRA 18     ***
003300*** FI-QA-DELIVERED-FLAG          | 'Y'/'N' - VEJA REGRA 19     ***
003400***------------------------------------------------------------***
003500***                     LOG DE MANUTENCAO                      ***
003600***------------------------------------------------------------***
003700***   DATA   | MARCA | RESP            | MOTIVO                ***
003800***----------+-------+-----------------+-----------------------***
003900*** 22/03/90 | VS001 | V.SIQUEIRA       | CRIACAO DO COPYBOOK   ***
004000***------------------------------------------------------------***
004100 01  EMTRW-FIXVERSION-SUMMARY-REC.
004200     03  FV-VERSION-NAME           PIC  X(040).
004300     03  FV-TOTAL-ISSUES           PIC  9(006).
004400     03  FV-TOTAL-BUGS             PIC  9(006).
004500     03  FV-TOTAL-STORIES          PIC  9(006).
004600     03  FV-TOTAL-TASKS            PIC  9(006).
004700     03  FV-TOTAL-SUBTASKS         PIC  9(006).
004800     03  FV-TOTAL-OTHER            PIC  9(006).
004900     03  FV-COMPLETED-ISSUES       PIC  9(006).
005000     03  FV-COMPLETION-PCT         PIC  S9(3)V9(2).
005100     03  FV-DELIVERED-STORIES      PIC  9(006).
005200     03  FV-DELIVERY-PCT           PIC  S9(3)V9(2).
005300     03  FV-TOTAL-QA-TESTED        PIC  9(006).
005400     03  FV-QA-FAILED              PIC  9(006).
005500     03  FV-QA-FAILURE-RATIO       PIC  S9(3)V9(2).
005600     03  FV-IN-PROGRESS-ISSUES     PIC  9(006).
005700     03  FILLER                    PIC  X(020).
005800*
005900 01  EMTRW-ISSUE-DETAIL-REC.
006000     03  FI-ISSUE-KEY              PIC  X(020).
006100     03  FI-ISSUE-SUMMARY          PIC  X(080).
006200     03  FI-ISSUE-TYPE             PIC  X(020).
006300     03  FI-ISSUE-STATUS           PIC  X(030).
006400     03  FI-ISSUE-PRIORITY         PIC  X(010).
006500     03  FI-ISSUE-ASSIGNEE         PIC  X(060).
006600     03  FI-DELIVERY-FLAGS.
006700         05  FI-DEV-DELIVERED-FLAG PIC  X(001).
006800             88  FI-DEV-DELIVERED        VALUE 'Y'.
006900         05  FI-QA-DELIVERED-FLAG  PIC  X(001).
007000             88  FI-QA-DELIVERED         VALUE 'Y'.
007100     03  FILLER                    PIC  X(020).
007200*
